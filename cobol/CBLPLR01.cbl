000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          CBLPLR01.
000120 AUTHOR.              A. LINDQUIST.
000130 INSTALLATION.        CORNWALL DATA CENTER - FINANCIAL SYSTEMS.
000140 DATE-WRITTEN.        03/14/1988.
000150 DATE-COMPILED.
000160 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*****************************************************************
000180*  CBLPLR01  --  MONTHLY PROFIT & LOSS SUMMARY REPORT           *
000190*                                                                 *
000200*  READS ONE RUN-PARAMETER RECORD AND TWELVE MONTHLY FIGURE      *
000210*  RECORDS, DERIVES A FULL P&L LINE FOR EACH MONTH (PL-CALC      *
000220*  LOGIC, PARAGRAPHS 2000-2190), ACCUMULATES THE ANNUAL TOTAL,   *
000230*  AND PRINTS THE TWO-PART COLUMNAR P&L SUMMARY (PL-REPORT       *
000240*  LOGIC, PARAGRAPHS 1000-3950).  SEE THE CHANGE LOG BELOW.      *
000250*                                                                 *
000260*  INPUT  - PARAMFL (ONE PARAMETER RECORD), MONTHDAT (UP TO       *
000270*            TWELVE MONTHLY FIGURE RECORDS, ONE PER CALENDAR      *
000280*            MONTH, ANY MONTH ORDER - THE MONTH-ABBR FIELD, NOT   *
000290*            RECORD POSITION, IDENTIFIES WHICH MONTH A RECORD IS).*
000300*  OUTPUT - PLRPTOUT, A TWO-PART PRINTED REPORT.  PART 1 IS       *
000310*            MONTH/ACTUALS/VARIANCES, PART 2 IS PROFITABILITY,    *
000320*            TAX AND NEXT-YEAR PROJECTIONS.  BOTH PARTS OPTIONALLY*
000330*            SHOW ALL TWELVE MONTHS OR JUST ONE, PER THE PARAMETER*
000340*            RECORD'S MONTH FILTER; THE ANNUAL TOTAL ROW ONLY     *
000350*            APPEARS ON AN ALL-MONTHS RUN.                        *
000360*  A CONTROL-COUNT TRAILER (MONTHS READ, LINES PRINTED) IS WRITTEN*
000370*            TO BOTH PLRPTOUT AND SYSOUT AT CLOSE SO OPERATIONS   *
000380*            CAN RECONCILE THE TWO WITHOUT OPENING THE REPORT.    *
000390*****************************************************************
000400*                 C H A N G E   L O G                           *
000410*-----------------------------------------------------------------
000420* DATE       BY    REQUEST#   DESCRIPTION                        *
000430*-----------------------------------------------------------------
000440* 03/14/88   AL    CBL-0440   ORIGINAL CODING - MONTHLY P&L      *
000450*                             SUMMARY FOR THE RENTAL DIVISION.   *
000460* 04/02/88   AL    CBL-0440   ADDED GROSS PROFIT AND EXPENSE     *
000470*                             VARIANCE COLUMNS PER CONTROLLER.   *
000480* 09/19/88   RTW   CBL-0461   SPLIT REPORT INTO TWO STACKED      *
000490*                             PARTS - 16 COLUMNS WOULD NOT FIT    *
000500*                             ON ONE 132-POSITION PRINT LINE.     *
000510* 01/11/89   RTW   CBL-0461   ADDED PROJECTED REVENUE/EXPENSE/   *
000520*                             NET PROFIT COLUMNS (PART 2).       *
000530* 06/06/90   DMO   CBL-0509   ADDED MONTH-FILTER PARAMETER SO     *
000540*                             DETAIL CAN BE PRINTED FOR A SINGLE  *
000550*                             MONTH WITHOUT A FULL ANNUAL RUN.    *
000560* 02/14/92   DMO   CBL-0509   TOTAL LINE NOW SUPPRESSED UNLESS    *
000570*                             MONTH-FILTER = 'ALL'.               *
000580* 11/30/93   SJK   CBL-0552   TAX RATE MOVED FROM A HARD-CODED    *
000590*                             25% TO A RUN PARAMETER; RATE NOW    *
000600*                             ECHOED IN THE TAXES COLUMN HEADING. *
000610* 05/02/95   SJK   CBL-0552   PARAMETER VALIDATION ADDED - BAD    *
000620*                             TAX RATE OR MONTH FILTER NOW        *
000630*                             ABENDS THE RUN INSTEAD OF GUESSING. *
000640* 08/21/96   PQV   CBL-0588   GROWTH-RATE PARAMETER AND THE       *
000650*                             PROJECTED-* COLUMNS WIRED TOGETHER; *
000660*                             GROWTH-RATE MAY NOW BE NEGATIVE.    *
000670* 12/09/98   PQV   CBL-0612   Y2K - CURRENT-DATE NOW PULLED FROM  *
000680*                             FUNCTION CURRENT-DATE (4-DIGIT      *
000690*                             YEAR); NO MORE 2-DIGIT YEAR WINDOW. *
000700* 02/02/99   PQV   CBL-0612   Y2K - CONFIRMED REPORT HEADINGS     *
000710*                             PRINT FULL 4-DIGIT YEAR CORRECTLY.  *
000720* 07/14/01   HGN   CBL-0650   RECORD-COUNT / LINE-COUNT TRAILER   *
000730*                             ADDED TO CONTROL LOG PER AUDIT.     *
000740* 03/28/03   HGN   CBL-0671   MONTHLY-FIGURES SANITY CHECK ADDED  *
000750*                             (NON-NUMERIC INPUT NOW ABENDS THE   *
000760*                             RUN RATHER THAN PRINTING GARBAGE).  *
000770* 10/05/06   LMB   CBL-0703   WIDENED MONEY FIELDS TO S9(10)V99   *
000780*                             FOR LARGER-CLIENT ANNUAL TOTALS.    *
000790* 04/17/09   LMB   CBL-0703   REBUILT CURRENCY EDIT AS A SHARED   *
000800*                             PARAGRAPH (4000-EDIT-MONEY) - THE   *
000810*                             OLD PER-COLUMN PICTURES COULD NOT   *
000820*                             CARRY A LEADING MINUS SIGN.         *
000830* 02/19/13   RTW   CBL-0744   A RUN OVER 12 MONTHLY RECORDS NO     *
000840*                             LONGER ABENDS - EXCESS RECORDS ARE  *
000850*                             LOGGED AND SKIPPED, MONTHS-READ     *
000860*                             STILL REFLECTS THE TRUE RECORD      *
000870*                             COUNT PER THE CONTROLLER'S REQUEST. *
000880* 05/06/13   RTW   CBL-0755   PROFIT MARGIN % WAS ONE STEP SHORT   *
000890*                             OF FULLY ROUNDED - THE FINAL MOVE   *
000900*                             INTO THE 2-DECIMAL FIELD TRUNCATED  *
000910*                             INSTEAD OF ROUNDING.  NOW A ROUNDED *
000920*                             COMPUTE ALL THE WAY IN.             *
000930* 05/06/13   RTW   CBL-0756   WIDENED EVERY MONEY-EDIT PICTURE TO *
000940*                             CARRY A FULL 10-DIGIT ANNUAL TOTAL -*
000950*                             THE OLD PICTURES COULD DROP A HIGH- *
000960*                             ORDER DIGIT ON A BIG CLIENT'S TOTAL *
000970*                             LINE.  PRTLINE WIDENED TO MATCH.    *
000980* 08/22/14   HGN   CBL-0757   MONTH-FILTER/MONTH-ABBR NOW FOLDED  *
000990*                             TO UPPERCASE BEFORE ANY COMPARE -   *
001000*                             A LOWER-CASE FILTER WAS ABENDING A  *
001010*                             GOOD RUN AGAINST THE UPPERCASE      *
001020*                             MONTH TABLE.                       *
001030* 08/22/14   HGN   CBL-0758   ADDED VAL-TAX-RATE AND VAL-FILTER-  *
001040*                             ALL CONDITION NAMES ON THE RUN      *
001050*                             PARAMETERS SO PARAMETER SANITY      *
001060*                             READS LIKE THE REST OF THE SHOP'S   *
001070*                             VALIDATION CODE.                    *
001080* 11/12/16   LMB   CBL-0759   BLANK-RECORD CHECK ADDED AHEAD OF   *
001090*                             THE NINE NUMERIC TESTS - A STRAY    *
001100*                             ALL-SPACES RECORD FROM THE EXTRACT   *
001110*                             JOB WAS ABENDING ON MR-REVENUE      *
001120*                             INSTEAD OF A CLEAR DIAGNOSTIC.       *
001130* 09/18/18   JCT   CBL-0791   EXCESS-RECORD SKIP (CBL-0744) NOW    *
001140*                             DISPLAYS THE MONTH ABBREVIATION OF   *
001150*                             THE SKIPPED RECORD, NOT JUST A BARE  *
001160*                             WARNING - OPERATIONS ASKED FOR THE   *
001170*                             MONTH SO THEY CAN TRACE IT BACK TO    *
001180*                             THE EXTRACT RUN.                     *
001190* 03/11/20   JCT   CBL-0812   REVIEWED FOR THE NEW ANNUAL CLOSE   *
001200*                             CALENDAR - NO CODE CHANGE REQUIRED,  *
001210*                             PROGRAM ALREADY TAKES ITS FISCAL     *
001220*                             BOUNDARIES FROM MONTHDATA, NOT FROM  *
001230*                             A HARD-CODED CALENDAR YEAR.          *
001240* 07/23/22   RTW   CBL-0844   WALKED THROUGH EVERY PARAGRAPH WITH *
001250*                             THE CONTROLLER'S OFFICE FOR THE      *
001260*                             THREE-YEAR SOX DOCUMENTATION         *
001270*                             REFRESH; ADDED COLUMN-BY-COLUMN       *
001280*                             COMMENTARY ABOVE EACH REPORT FIELD   *
001290*                             SO THE NEXT REVIEWER CAN MATCH EVERY  *
001300*                             PRINTED COLUMN BACK TO ITS RULE      *
001310*                             WITHOUT RE-DERIVING THE ARITHMETIC.  *
001320*                             NO LOGIC CHANGED BY THIS ENTRY.      *
001330* 02/08/23   RTW   CBL-0851   SOX WALKTHROUGH CONTINUED - ADDED    *
001340*                             PARAGRAPH-LEVEL RATIONALE COMMENTS    *
001350*                             TO THE 1000, 1500, 2000, 3000, 3100   *
001360*                             AND 4000 SERIES BANNERS SO A NEW      *
001370*                             PROGRAMMER CAN SEE WHY EACH STEP      *
001380*                             RUNS WHERE IT DOES WITHOUT TRACING    *
001390*                             THE WHOLE CALL CHAIN BY HAND.  NO     *
001400*                             ARITHMETIC OR FILE LOGIC TOUCHED.     *
001410* 06/19/24   LMB   CBL-0879   ANNUAL EXTERNAL AUDIT ASKED FOR A     *
001420*                             NAMED OWNER ON EVERY WORKING-STORAGE  *
001430*                             COUNTER AND SWITCH - ADDED A ONE-LINE *
001440*                             COMMENT OVER WS-LINES-PRINTED, THE    *
001450*                             TWO RUN-ABEND SWITCHES AND EVERY      *
001460*                             WS-PL-ENTRY SUBFIELD NAMING THE       *
001470*                             PARAGRAPH THAT SETS IT AND THE RULE   *
001480*                             IT FEEDS.  NO LOGIC CHANGED.          *
001490*-----------------------------------------------------------------
001500 ENVIRONMENT DIVISION.
001510 CONFIGURATION SECTION.
001520 SOURCE-COMPUTER.     IBM-370.
001530 OBJECT-COMPUTER.     IBM-370.
001540 SPECIAL-NAMES.
001550     C01 IS TOP-OF-FORM.
001560 INPUT-OUTPUT SECTION.
001570 FILE-CONTROL.

001580*    PARAMFL AND MONTHDAT ARE BOTH THE TWO CARD-IMAGE INPUT FILES
001590*    CALLED OUT IN THE RUN JCL; PLRPTOUT IS THE PRINTED P&L REPORT.
001600      SELECT PARAMS-FILE
001610             ASSIGN TO PARAMFL
001620             ORGANIZATION IS LINE SEQUENTIAL.

001630      SELECT MONTH-FILE
001640             ASSIGN TO MONTHDAT
001650             ORGANIZATION IS LINE SEQUENTIAL.

001660*    RECORD SEQUENTIAL SO LINAGE/ADVANCING CONTROL WORKS THE WAY
001670*    A REAL PRINTER FILE EXPECTS.
001680      SELECT PRTOUT
001690             ASSIGN TO PLRPTOUT
001700             ORGANIZATION IS RECORD SEQUENTIAL.

001710 DATA DIVISION.
001720*****************************************************************
001730*  ABEND CONDITIONS, ADDED UNDER CBL-0844 SO OPERATIONS DOES NOT *
001740*  HAVE TO RE-DERIVE THESE FROM THE PARAGRAPHS EACH TIME A RUN   *
001750*  FAILS.  RETURN-CODE 16 ON ALL FOUR - THERE IS NO PARTIAL OR   *
001760*  DEFAULTED RUN FOR ANY OF THEM.                                *
001770*                                                                 *
001780*  1. PARAMS-FILE EMPTY AT OPEN - NO PARAMETER CARD SUBMITTED.   *
001790*     DETECTED BY 1000-INIT, BEFORE MONTHDATA IS EVER OPENED.    *
001800*  2. PARAM-REC FAILS VALIDATION - NON-NUMERIC OR OUT-OF-RANGE   *
001810*     TAX RATE, OR A MONTH FILTER THAT IS NEITHER 'ALL' NOR ONE  *
001820*     OF THE TWELVE ABBREVIATIONS.  DETECTED BY 1100-VALIDATE-   *
001830*     PARAMS, TESTED BY 1000-INIT.                               *
001840*  3. A MONTHDATA RECORD IS NON-NUMERIC IN ANY OF ITS NINE MONEY *
001850*     FIELDS (AND IS NOT A BLANK RECORD, WHICH IS SKIPPED, NOT   *
001860*     ABENDED).  DETECTED BY 1600-VALIDATE-MONTH, TESTED BY      *
001870*     1500-MAINLINE, WITH THE CURRENT MONTH LEFT UNACCUMULATED.  *
001880*  4. NEITHER OF THE ABOVE - A RUN THAT PASSES BOTH VALIDATION   *
001890*     STEPS RUNS TO COMPLETION AND SETS RETURN-CODE ZERO.        *
001900*                                                                 *
001910*  NOTE A 13TH-AND-UP MONTHDATA RECORD IS NOT AN ABEND CONDITION -*
001920*  SEE THE BATCH FLOW NOTE UNDER 1500-MAINLINE - IT IS LOGGED    *
001930*  AND SKIPPED, AND WS-MONTHS-READ STILL COUNTS IT.              *
001940*****************************************************************
001950 FILE SECTION.
001960*****************************************************************
001970*  FILE INVENTORY, ADDED UNDER CBL-0844.                         *
001980*                                                                 *
001990*  PARAMS-FILE (PARAMFL)  - INPUT, LINE SEQUENTIAL, ONE RECORD.   *
002000*  MONTH-FILE  (MONTHDAT) - INPUT, LINE SEQUENTIAL, UP TO TWELVE  *
002010*                           RECORDS PLUS ANY EXCESS (SKIPPED).    *
002020*  PRTOUT      (PLRPTOUT) - OUTPUT, RECORD SEQUENTIAL, LINAGE 58. *
002030*                                                                 *
002040*  ALL THREE OPEN IN 1000-INIT AND CLOSE IN 3900-CLOSING - NONE   *
002050*  OF THEM IS REOPENED OR REREAD MID-RUN.                        *
002060*****************************************************************

002070 FD  PARAMS-FILE
002080     LABEL RECORD IS STANDARD
002090     RECORD CONTAINS 50 CHARACTERS
002100     DATA RECORD IS PARAM-REC.

002110*--------------------------------------------------------------*
002120*  ONE-RECORD CONTROL FILE - BUSINESS NAME FOR THE REPORT       *
002130*  HEADING, THE TAX RATE AND GROWTH RATE USED BY PL-CALC, AND   *
002140*  THE MONTH FILTER THAT DECIDES WHAT PL-REPORT ACTUALLY PRINTS.*
002150*--------------------------------------------------------------*
002160 01  PARAM-REC.
002170     05  PR-BUSINESS-NAME      PIC X(30).
002180*        PRINTS ON COMPANY-TITLE; NO EDITING DONE ON THIS FIELD.
002190     05  PR-TAX-RATE           PIC 9(2)V9(2).
002200*        PERCENT TO 2 DECIMALS, 0.00-100.00.  VALIDATED BY
002210*        VAL-TAX-RATE BELOW.
002220     05  PR-GROWTH-RATE        PIC S9(2)V9(2) SIGN IS TRAILING.
002230*        SIGNED - A NEGATIVE GROWTH RATE IS A VALID, IF GLUM,
002240*        PROJECTION.  TRAILING SIGN MATCHES HOW THE EXTRACT
002250*        PROGRAM THAT BUILDS THIS FILE PUNCHES THE FIELD.
002260     05  PR-MONTH-FILTER       PIC X(3).
002270*        'ALL' OR A THREE-LETTER MONTH ABBREVIATION; CASE-FOLDED
002280*        TO UPPERCASE IN 1000-INIT BEFORE IT IS USED FOR ANYTHING.
002290     05  FILLER                PIC X(09).

002300 FD  MONTH-FILE
002310     LABEL RECORD IS STANDARD
002320     RECORD CONTAINS 110 CHARACTERS
002330     DATA RECORD IS MONTH-REC.

002340 01  MONTH-REC.
002350*        ONE RECORD PER MONTH, UNSIGNED ALL THE WAY THROUGH -
002360*        THE SOURCE SYSTEM DOES NOT FEED THIS EXTRACT A NEGATIVE
002370*        REVENUE OR EXPENSE FIGURE.
002380     05  MR-MONTH-ABBR         PIC X(3).
002390*        THREE-LETTER MONTH, E.G. JAN.  CASE-FOLDED ON THE WAY
002400*        IN BY 1500-MAINLINE SO A LOWER- OR MIXED-CASE EXTRACT
002410*        STILL MATCHES THE FILTER AND THE MONTH TABLE.
002420     05  MR-MONEY-FIELDS.
002430*            NINE MONTHLY FIGURES, VALIDATED ONE AT A TIME BY
002440*            1600-VALIDATE-MONTH BEFORE PL-CALC TOUCHES ANY OF
002450*            THEM.
002460*            MONTHLY REVENUE - COPIED STRAIGHT TO D1-REVENUE-AMT.
002470         10  MR-REVENUE            PIC 9(9)V9(2).
002480*            TARGET REVENUE - FEEDS RULE 2.
002490         10  MR-TARGET-REVENUE     PIC 9(9)V9(2).
002500*            COST OF GOODS SOLD - FEEDS RULE 4.
002510         10  MR-COGS               PIC 9(9)V9(2).
002520*            MARKETING EXPENSE, ONE OF FIVE SUMMED BY RULE 1.
002530         10  MR-MARKETING          PIC 9(9)V9(2).
002540*            SALARIES EXPENSE, FEEDS RULE 1.
002550         10  MR-SALARIES           PIC 9(9)V9(2).
002560*            UTILITIES EXPENSE, FEEDS RULE 1.
002570         10  MR-UTILITIES          PIC 9(9)V9(2).
002580*            RENT EXPENSE, FEEDS RULE 1.
002590         10  MR-RENT               PIC 9(9)V9(2).
002600*            ALL OTHER EXPENSES NOT NAMED ABOVE, FEEDS RULE 1.
002610         10  MR-OTHER-EXPENSES     PIC 9(9)V9(2).
002620*            TARGET EXPENSES - FEEDS RULE 3.
002630         10  MR-TARGET-EXPENSES    PIC 9(9)V9(2).
002640     05  MR-MONEY-FIELDS-ALPHA REDEFINES MR-MONEY-FIELDS          CBL-0759
002650                               PIC X(99).
002660*            AN ALL-SPACES READ HERE MEANS A BLANK RECORD SLIPPED
002670*            INTO MONTHDATA - 1600-VALIDATE-MONTH CHECKS THIS
002680*            FIRST, THEN FALLS THROUGH TO THE NINE FIELD-BY-FIELD
002690*            NUMERIC TESTS CBLANL05 USES.
002700     05  FILLER                PIC X(08).

002710 FD  PRTOUT
002720     LABEL RECORD IS OMITTED
002730     RECORD CONTAINS 150 CHARACTERS                               CBL-0756
002740     LINAGE IS 58 WITH FOOTING AT 54
002750     DATA RECORD IS PRTLINE.

002760 01  PRTLINE                  PIC X(150).

002770 WORKING-STORAGE SECTION.
002780*****************************************************************
002790*  WORKING-STORAGE MAP, ADDED UNDER CBL-0844/CBL-0851.           *
002800*                                                                 *
002810*  WS-BAD-PARAMS-SW / WS-BAD-MONTH-SW  - THE TWO RUN-ABEND        *
002820*      SWITCHES, ONE PER VALIDATION STEP.                         *
002830*  WS-SWITCHES                          - THE MAIN READ-LOOP      *
002840*      CONTROL SWITCH (MORE-RECS).                                *
002850*  WS-COUNTERS                          - RECORD/LINE/PAGE        *
002860*      COUNTERS, ALL COMP, NONE OF THEM A MONEY FIELD.            *
002870*  WS-MONTH-LIST / WS-MONTH-LIST-V      - THE TWELVE-ABBREVIATION *
002880*      LOOKUP TABLE, VALUE-LOADED AND REDEFINED AS AN OCCURS.     *
002890*  WS-SYSTEM-DATE / WS-SYSTEM-DATE-R    - TODAY'S DATE FOR THE    *
002900*      REPORT HEADING ONLY, REDEFINED INTO YEAR/MONTH/DAY.        *
002910*  WS-RUN-PARAMS                        - THE VALIDATED COPY OF   *
002920*      PARAM-REC THAT EVERY PL-CALC CALL ACTUALLY READS FROM.     *
002930*  WS-PL-LINE-TABLE                     - THE TWELVE-MONTH-PLUS-  *
002940*      TOTAL WORKING TABLE PL-CALC FILLS AND PL-REPORT WALKS.     *
002950*  WS-CALC-WORK                         - PL-CALC'S OWN           *
002960*      INTERMEDIATE FIELDS, NONE OF WHICH SURVIVE PAST ONE CALL.  *
002970*  WS-EDIT-PARMS / WS-EDIT-PARMS-SMALL  - THE TWO CURRENCY-EDIT   *
002980*      PARAMETER AREAS SHARED BY EVERY MONEY COLUMN ON THE REPORT.*
002990*  COMPANY-TITLE THROUGH TRAILER-LINE   - THE PRINT-LINE IMAGES,  *
003000*      ONE PER DISTINCT LINE PRTOUT CAN WRITE.                    *
003010*****************************************************************

003020*    SET BY 1100-VALIDATE-PARAMS, TESTED BY 1000-INIT - A 'Y' HERE
003030*    ABENDS THE RUN BEFORE MONTHDATA IS EVER OPENED.
003040 77  WS-BAD-PARAMS-SW         PIC X       VALUE 'N'.
003050*    SET BY 1600-VALIDATE-MONTH, TESTED BY 1500-MAINLINE - A 'Y'
003060*    HERE ABENDS THE RUN WITH THE CURRENT MONTH STILL UNACCUMULATED.
003070 77  WS-BAD-MONTH-SW          PIC X       VALUE 'N'.

003080 01  WS-SWITCHES.
003090*    MORE-RECS DRIVES 0000-CBLPLR01'S MAIN READ LOOP - TURNS TO
003100*    'NO' ONLY WHEN 9000-READ-MONTH HITS END OF MONTHDATA.
003110     05  MORE-RECS            PIC XXX     VALUE 'YES'.
003120     05  FILLER               PIC X(05)   VALUE SPACES.

003130 01  WS-COUNTERS.
003140*    WS-MONTHS-READ IS THE TRUE COUNT OF MONTHDATA RECORDS SEEN,
003150*    INCLUDING ANY EXCESS 13TH-AND-UP RECORD THAT GOT SKIPPED -
003160*    IT DRIVES THE CONTROL-TOTAL TRAILER, NOT THE TABLE SUBSCRIPT.
003170     05  WS-MONTHS-READ        PIC 9(4) COMP  VALUE ZERO.
003180*    LINES ACTUALLY WRITTEN TO PRTOUT - BOTH PARTS AND THE TRAILER
003190*    ALL ADD TO THIS ONE COUNTER.
003200     05  WS-LINES-PRINTED      PIC 9(4) COMP  VALUE ZERO.
003210     05  WS-PCTR1              PIC 9(2) COMP  VALUE ZERO.
003220     05  WS-PCTR2              PIC 9(2) COMP  VALUE ZERO.
003230     05  FILLER                PIC X(04)   VALUE SPACES.

003240*--------------------------------------------------------------*
003250*  A FLAT VALUE-LOADED MONTH-ABBREVIATION TABLE, REDEFINED AS   *
003260*  AN OCCURS - THE SHOP'S USUAL WAY OF SEEDING A LOAD TABLE      *
003270*  WITHOUT A VALUE CLAUSE ON EVERY OCCURRENCE.                  *
003280*--------------------------------------------------------------*
003290 01  WS-MONTH-LIST-V           PIC X(36)
003300         VALUE 'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
003310 01  WS-MONTH-LIST REDEFINES WS-MONTH-LIST-V.
003320     05  WS-ML-ABBR            PIC X(3)  OCCURS 12 TIMES
003330                                   INDEXED BY ML-IDX.

003340*--------------------------------------------------------------*
003350*  RUN DATE, BROKEN OUT INTO YEAR/MONTH/DAY BY REDEFINITION.    *
003360*--------------------------------------------------------------*
003370 01  WS-SYSTEM-DATE             PIC X(8).
003380 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
003390     05  WS-SD-YEAR             PIC 9(4).
003400     05  WS-SD-MONTH            PIC 9(2).
003410     05  WS-SD-DAY              PIC 9(2).

003420 01  WS-RUN-PARAMS.
003430*        MOVED STRAIGHT OUT OF PARAM-REC BY 1000-INIT - NEVER
003440*        REFERENCED DIRECTLY AGAIN AFTER THAT, PARAM-REC'S RECORD
003450*        AREA IS NOT TRUSTWORTHY ONCE THE NEXT FILE OPENS.
003460     05  WS-BUSINESS-NAME       PIC X(30).
003470*        VALIDATED BY VAL-TAX-RATE BELOW, FEEDS RULE 7.
003480     05  WS-TAX-RATE            PIC 9(2)V9(2).
003490         88  VAL-TAX-RATE           VALUE 0 THRU 100.           CBL-0758
003500*        UNVALIDATED BEYOND ITS NUMERIC PICTURE - A NEGATIVE RATE
003510*        IS A DELIBERATE, VALID INPUT, FEEDS RULE 9.
003520     05  WS-GROWTH-RATE         PIC S9(2)V9(2).
003530*        VALIDATED AGAINST WS-ML-ABBR BELOW OR VAL-FILTER-ALL.
003540     05  WS-MONTH-FILTER        PIC X(3).
003550         88  VAL-FILTER-ALL         VALUE 'ALL'.                CBL-0758
003560*        PAD TO A ROUND WORKING AREA WIDTH.
003570     05  FILLER                 PIC X(10)   VALUE SPACES.

003580*--------------------------------------------------------------*
003590*  ONE WORKING ENTRY PER MONTH - THE COMPUTED P&L-LINE.  PL-CALC *
003600*  FILLS ONE ENTRY PER CALL; PL-REPORT WALKS THE WHOLE TABLE     *
003610*  TWICE (PART 1, THEN PART 2) SO NEITHER PASS NEEDS THE FILE    *
003620*  RE-READ.  ENTRY 13 CARRIES THE ANNUAL TOTAL LINE.             *
003630*--------------------------------------------------------------*
003640 01  WS-PL-LINE-TABLE.
003650     05  WS-PL-ENTRY OCCURS 13 TIMES INDEXED BY PL-IDX.
003660*            MONTH LABEL AND THE PRINT-FILTER SWITCH SET BY
003670*            1500-MAINLINE - NEITHER ONE IS A DOLLAR FIGURE.
003680         10  WS-PLE-MONTH-LABEL       PIC X(5)  VALUE SPACES.
003690*            'Y' WHEN THIS ENTRY'S MONTH PASSES THE RUN'S MONTH
003700*            FILTER - SET BY 1500-MAINLINE, TESTED BY 3010/3110.
003710         10  WS-PLE-PRINT-SW          PIC X     VALUE 'N'.
003720*            ACTUALS AND VARIANCES - RULES 1-4, PART 1 OF THE
003730*            REPORT.
003740*            REVENUE, COPIED STRAIGHT ACROSS BY 2000-PLCALC.
003750         10  WS-PLE-REVENUE           PIC S9(10)V9(2) VALUE ZERO.
003760*            TARGET REVENUE, COPIED STRAIGHT ACROSS.
003770         10  WS-PLE-TARGET-REVENUE    PIC S9(10)V9(2) VALUE ZERO.
003780*            RULE 2 - REVENUE MINUS TARGET REVENUE.
003790         10  WS-PLE-REVENUE-VARIANCE  PIC S9(10)V9(2) VALUE ZERO.
003800*            COST OF GOODS SOLD, COPIED STRAIGHT ACROSS.
003810         10  WS-PLE-COGS              PIC S9(10)V9(2) VALUE ZERO.
003820*            RULE 4 - REVENUE MINUS COGS, INFORMATIONAL ONLY.
003830         10  WS-PLE-GROSS-PROFIT      PIC S9(10)V9(2) VALUE ZERO.
003840*            RULE 1 - SUM OF THE FIVE MONTHDATA EXPENSE FIELDS.
003850         10  WS-PLE-TOTAL-EXPENSES    PIC S9(10)V9(2) VALUE ZERO.
003860*            TARGET EXPENSES, COPIED STRAIGHT ACROSS.
003870         10  WS-PLE-TARGET-EXPENSES   PIC S9(10)V9(2) VALUE ZERO.
003880*            RULE 3 - TOTAL EXPENSES MINUS TARGET EXPENSES.
003890         10  WS-PLE-EXPENSE-VARIANCE  PIC S9(10)V9(2) VALUE ZERO.
003900*            PROFITABILITY AND TAX - RULES 5-8, PART 2 OF THE
003910*            REPORT.  WS-PLE-MARGIN-VALID-SW IS 'N' ON A ZERO-
003920*            REVENUE MONTH SO 3110-PART2-ONE-MONTH KNOWS TO PRINT
003930*            THE MARGIN COLUMN BLANK INSTEAD OF A DIVIDE RESULT.
003940*            RULE 5 - REVENUE MINUS TOTAL EXPENSES.
003950         10  WS-PLE-NET-PROFIT        PIC S9(10)V9(2) VALUE ZERO.
003960*            RULE 6 - NET PROFIT OVER REVENUE, TIMES 100.
003970         10  WS-PLE-MARGIN-PCT        PIC S9(3)V9(2) VALUE ZERO.
003980*            'N' BLANKS THE MARGIN % COLUMN - SEE 2140-MARGIN-PCT.
003990         10  WS-PLE-MARGIN-VALID-SW   PIC X     VALUE 'N'.
004000*            RULE 7 - NET PROFIT TIMES THE PARAM-REC TAX RATE.
004010         10  WS-PLE-TAXES             PIC S9(10)V9(2) VALUE ZERO.
004020*            RULE 8 - NET PROFIT MINUS TAXES.
004030         10  WS-PLE-AFTER-TAX         PIC S9(10)V9(2) VALUE ZERO.
004040*            GROWTH PROJECTIONS - RULE 9, PART 2 OF THE REPORT.
004050*            REVENUE GROWN BY THE PARAM-REC GROWTH RATE.
004060         10  WS-PLE-PROJ-REVENUE      PIC S9(10)V9(2) VALUE ZERO.
004070*            TOTAL EXPENSES GROWN BY THE SAME GROWTH RATE.
004080         10  WS-PLE-PROJ-EXPENSES     PIC S9(10)V9(2) VALUE ZERO.
004090*            PROJECTED REVENUE MINUS PROJECTED EXPENSES.
004100         10  WS-PLE-PROJ-NET-PROFIT   PIC S9(10)V9(2) VALUE ZERO.
004110*            PAD TO A ROUND ENTRY WIDTH.
004120         10  FILLER                   PIC X(04)  VALUE SPACES.

004130*--------------------------------------------------------------*
004140*  PL-CALC WORK FIELDS - ONE MONTH AT A TIME.                   *
004150*--------------------------------------------------------------*
004160 01  WS-CALC-WORK.
004170*        WC-REVENUE AND WC-NET-PROFIT ARE CARRIED HERE BUT NOT
004180*        CURRENTLY USED BY 2000-PLCALC - LEFT IN PLACE FOR THE
004190*        NEXT RULE THAT NEEDS 4-DECIMAL INTERMEDIATE PRECISION.
004200     05  WC-REVENUE             PIC S9(10)V9(4).
004210     05  WC-NET-PROFIT          PIC S9(10)V9(4).
004220*        RULE 6'S INTERMEDIATE MARGIN, ROUNDED TO 4 DECIMALS
004230*        BEFORE THE FINAL ROUND INTO THE 2-DECIMAL REPORT FIELD.
004240     05  WC-MARGIN-RAW          PIC S9(5)V9(4).
004250*        RULE 9'S GROWTH FACTOR, E.G. 1.0500 FOR A 5% GROWTH RATE.
004260     05  WC-PROJ-FACTOR         PIC S9(3)V9(4).
004270     05  FILLER                 PIC X(06)   VALUE SPACES.

004280*--------------------------------------------------------------*
004290*  4000-EDIT-MONEY PARAMETER AREA - ONE SHARED CURRENCY EDIT     *
004300*  ROUTINE FOR EVERY MONEY COLUMN ON BOTH REPORT PARTS.          *
004310*--------------------------------------------------------------*
004320 01  WS-EDIT-PARMS.
004330*        CALLER LOADS THE SIGNED RAW AMOUNT HERE BEFORE PERFORMING
004340*        4000-EDIT-MONEY.
004350     05  WE-AMOUNT-IN           PIC S9(10)V9(2).
004360*        UNSIGNED MAGNITUDE, SET BY 4000-EDIT-MONEY.
004370     05  WE-ABS-AMOUNT          PIC 9(10)V9(2).
004380*        '-' OR SPACE, MOVED AHEAD OF THE FLOATING-$ FIELD BY
004390*        THE CALLING PARAGRAPH.
004400     05  WE-SIGN-OUT            PIC X.
004410     05  FILLER                 PIC X(04)   VALUE SPACES.
004420*        THE EDITED FLOATING-$ RESULT THE CALLER MOVES TO THE
004430*        PRINT LINE.
004440     05  WE-AMOUNT-OUT          PIC $$,$$$,$$$,$$$.99.

004450 01  WS-EDIT-PARMS-SMALL.
004460*        SAME SHAPE AS WS-EDIT-PARMS, SEPARATE COPY SO 4010 CAN BE
004470*        PERFORMED FROM INSIDE A PARAGRAPH THAT IS ITSELF PERFORMED
004480*        FROM A PLACE ALREADY USING WS-EDIT-PARMS (MARGIN %, RULE 6,
004490*        AGAINST THE NET-PROFIT EDIT THAT FEEDS IT).
004500     05  WE2-AMOUNT-IN          PIC S9(10)V9(2).
004510     05  WE2-ABS-AMOUNT         PIC 9(10)V9(2).
004520     05  WE2-SIGN-OUT           PIC X.
004530     05  FILLER                 PIC X(04)  VALUE SPACES.
004540     05  WE2-AMOUNT-OUT         PIC $$,$$$,$$$,$$$.99.

004550*--------------------------------------------------------------*
004560*  PAGE-TOP TITLE LINES - RUN DATE AND BUSINESS NAME ON THE     *
004570*  FIRST LINE, PROGRAM-ID/PART LABEL/PAGE NUMBER ON THE SECOND. *
004580*  WRITTEN AT THE TOP OF EVERY PAGE BY 3050 AND 3150 BELOW.     *
004590*--------------------------------------------------------------*
004600 01  COMPANY-TITLE.
004610*        RUN DATE, SET FROM WS-RUN-DATE BY 1000-INIT.
004620     05  FILLER                PIC X(6)    VALUE 'DATE: '.
004630     05  O-MONTH                PIC 99.
004640     05  FILLER                PIC X       VALUE '/'.
004650     05  O-DAY                  PIC 99.
004660     05  FILLER                PIC X       VALUE '/'.
004670     05  O-YEAR                 PIC 9(4).
004680     05  FILLER                PIC X(29)   VALUE SPACES.
004690*        REPORT TITLE LITERAL.
004700     05  FILLER            PIC X(19) VALUE 'P&L SUMMARY REPORT '.
004710*        MOVED IN FROM PR-BUSINESS-NAME.
004720     05  O-BUSINESS-NAME        PIC X(30).
004730     05  FILLER                PIC X(31)   VALUE SPACES.

004740 01  COMPANY-TITLE-2.
004750*        THIS PROGRAM'S OWN PROGRAM-ID LITERAL.
004760     05  FILLER                PIC X(8)    VALUE 'CBLPLR01'.
004770     05  FILLER                PIC X(56)   VALUE SPACES.
004780     05  O-PART-LABEL           PIC X(52).
004790*        'PART 1 OF 2 ...' OR 'PART 2 OF 2 ...' - MOVED IN BY
004800*        3000-PRINT-PART1/3100-PRINT-PART2 BEFORE THE FIRST
004810*        HEADING OF EACH PART.
004820     05  FILLER                PIC X(11)   VALUE 'PAGE: '.
004830     05  O-PCTR                 PIC Z9.
004840     05  FILLER                PIC X(4)    VALUE SPACES.

004850*--------------------------------------------------------------*
004860*  PART 1 COLUMN HEADINGS, TWO ROWS.  EIGHT MONEY COLUMNS:      *
004870*  REVENUE, TARGET REVENUE, REVENUE VARIANCE, COGS, GROSS       *
004880*  PROFIT, TOTAL EXPENSES, TARGET EXPENSES, EXPENSE VARIANCE.   *
004890*--------------------------------------------------------------*
004900 01  P1-COLUMN-HEADING-1.
004910*    BLANK OVER THE MONTH COLUMN - ROW 1 HAS NOTHING TO SAY THERE.
004920     05  FILLER                PIC X(6)    VALUE SPACES.
004930*    WORD 1 OF "REVENUE" OVER D1-REVENUE-AMT.
004940     05  FILLER                PIC X(7)    VALUE 'REVENUE'.
004950     05  FILLER                PIC X(9)    VALUE SPACES.
004960*    WORD 1 OF "TARGET REVENUE" OVER D1-TGTREV-AMT.
004970     05  FILLER                PIC X(6)    VALUE 'TARGET'.
004980     05  FILLER                PIC X(3)    VALUE SPACES.
004990*    WORD 2 OF "TARGET REVENUE".
005000     05  FILLER                PIC X(8)    VALUE 'REVENUE'.
005010     05  FILLER                PIC X(6)    VALUE SPACES.
005020*    WORD 1 OF "GROSS PROFIT" OVER D1-GP-AMT (RULE 4).
005030     05  FILLER                PIC X(5)    VALUE 'GROSS'.
005040     05  FILLER                PIC X(13)   VALUE SPACES.
005050*    WORD 1 OF "TOTAL EXPENSES" OVER D1-TOTEXP-AMT (RULE 1).
005060     05  FILLER                PIC X(5)    VALUE 'TOTAL'.
005070     05  FILLER                PIC X(8)    VALUE SPACES.
005080*    WORD 1 OF "TARGET EXPENSES" OVER D1-TGTEXP-AMT.
005090     05  FILLER                PIC X(6)    VALUE 'TARGET'.
005100     05  FILLER                PIC X(3)    VALUE SPACES.
005110*    WORD 1 OF "EXPENSE VARIANCE" OVER D1-EXPVAR-AMT (RULE 3).
005120     05  FILLER                PIC X(7)    VALUE 'EXPENSE'.
005130     05  FILLER                PIC X(21)   VALUE SPACES.

005140 01  P1-COLUMN-HEADING-2.
005150*    UNDER D1-MONTH.
005160     05  FILLER                PIC X(5)    VALUE 'MONTH'.
005170     05  FILLER                PIC X(1)    VALUE SPACES.
005180*    UNDER D1-REVENUE-AMT.
005190     05  FILLER                PIC X(9)    VALUE ' REVENUE '.
005200     05  FILLER                PIC X(4)    VALUE SPACES.
005210*    UNDER D1-TGTREV-AMT.
005220     05  FILLER                PIC X(9)    VALUE ' REVENUE '.
005230     05  FILLER                PIC X(2)    VALUE SPACES.
005240*    UNDER D1-REVVAR-AMT (RULE 2).
005250     05  FILLER                PIC X(8)    VALUE 'VARIANCE'.
005260     05  FILLER                PIC X(3)    VALUE SPACES.
005270*    UNDER D1-COGS-AMT.
005280     05  FILLER                PIC X(6)    VALUE '  COGS'.
005290     05  FILLER                PIC X(4)    VALUE SPACES.
005300*    UNDER D1-GP-AMT (RULE 4).
005310     05  FILLER                PIC X(6)    VALUE 'PROFIT'.
005320     05  FILLER                PIC X(4)    VALUE SPACES.
005330*    UNDER D1-TOTEXP-AMT (RULE 1).
005340     05  FILLER                PIC X(9)    VALUE 'EXPENSES '.
005350     05  FILLER                PIC X(2)    VALUE SPACES.
005360*    UNDER D1-TGTEXP-AMT.
005370     05  FILLER                PIC X(9)    VALUE 'EXPENSES '.
005380     05  FILLER                PIC X(2)    VALUE SPACES.
005390*    UNDER D1-EXPVAR-AMT (RULE 3).
005400     05  FILLER                PIC X(8)    VALUE 'VARIANCE'.
005410     05  FILLER                PIC X(11)   VALUE SPACES.

005420*--------------------------------------------------------------*
005430*  ONE PRINT LINE PER MONTH, PART 1.  EVERY MONEY COLUMN IS A   *
005440*  SIGN BYTE FOLLOWED BY THE FLOATING-$ EDITED AMOUNT, BUILT BY *
005450*  4000-EDIT-MONEY - SEE 3010-PART1-ONE-MONTH.                  *
005460*--------------------------------------------------------------*
005470 01  P1-DETAIL-LINE.
005480*    MONTH NAME, MOVED IN FROM MR-MONTH-NAME - NOT EDITED.
005490     05  D1-MONTH               PIC X(5).
005500*    REVENUE - STRAIGHT COPY, SEE 2000-PLCALC.
005510     05  D1-REVENUE.
005520         10  D1-REVENUE-SIGN    PIC X.
005530         10  D1-REVENUE-AMT     PIC $$,$$$,$$$,$$$.99.
005540*    TARGET REVENUE - STRAIGHT COPY.
005550     05  D1-TARGET-REVENUE.
005560         10  D1-TGTREV-SIGN     PIC X.
005570         10  D1-TGTREV-AMT      PIC $$,$$$,$$$,$$$.99.
005580*    REVENUE VARIANCE - RULE 2, ACTUAL MINUS TARGET.
005590     05  D1-REVENUE-VAR.
005600         10  D1-REVVAR-SIGN     PIC X.
005610         10  D1-REVVAR-AMT      PIC $$,$$$,$$$,$$$.99.
005620*    COST OF GOODS SOLD - STRAIGHT COPY.
005630     05  D1-COGS.
005640         10  D1-COGS-SIGN       PIC X.
005650         10  D1-COGS-AMT        PIC $$,$$$,$$$,$$$.99.
005660*    GROSS PROFIT - RULE 4, REVENUE MINUS COGS, INFORMATIONAL ONLY.
005670     05  D1-GROSS-PROFIT.
005680         10  D1-GP-SIGN         PIC X.
005690         10  D1-GP-AMT          PIC $$,$$$,$$$,$$$.99.
005700*    TOTAL EXPENSES - RULE 1, SUM OF THE FIVE EXPENSE FIELDS.
005710     05  D1-TOTAL-EXPENSES.
005720         10  D1-TOTEXP-SIGN     PIC X.
005730         10  D1-TOTEXP-AMT      PIC $$,$$$,$$$,$$$.99.
005740*    TARGET EXPENSES - STRAIGHT COPY, FEEDS RULE 3.
005750     05  D1-TARGET-EXPENSES.
005760         10  D1-TGTEXP-SIGN     PIC X.
005770         10  D1-TGTEXP-AMT      PIC $$,$$$,$$$,$$$.99.
005780*    EXPENSE VARIANCE - RULE 3, ACTUAL MINUS TARGET.
005790     05  D1-EXPENSE-VAR.
005800         10  D1-EXPVAR-SIGN     PIC X.
005810         10  D1-EXPVAR-AMT      PIC $$,$$$,$$$,$$$.99.
005820*    PAD TO THE 127-BYTE LINE WIDTH LINAGE/ADVANCING EXPECTS.
005830     05  FILLER                 PIC X(01)   VALUE SPACES.

005840*--------------------------------------------------------------*
005850*  ANNUAL TOTAL LINE, PART 1 - SAME EIGHT COLUMNS, SOURCED FROM *
005860*  ENTRY 13 OF WS-PL-LINE-TABLE.  ONLY WRITTEN ON AN ALL-MONTHS *
005870*  RUN - SEE 3020-PART1-WRITE-TOTAL.                            *
005880*--------------------------------------------------------------*
005890 01  P1-TOTAL-LINE.
005900*    LITERAL 'Total' - NEVER A REAL MONTH NAME ON THIS LINE.
005910     05  T1-MONTH               PIC X(5)   VALUE 'Total'.
005920*    ANNUAL REVENUE, ENTRY 13 OF WS-PL-LINE-TABLE.
005930     05  T1-REVENUE.
005940         10  T1-REVENUE-SIGN    PIC X.
005950         10  T1-REVENUE-AMT     PIC $$,$$$,$$$,$$$.99.
005960*    ANNUAL TARGET REVENUE.
005970     05  T1-TARGET-REVENUE.
005980         10  T1-TGTREV-SIGN     PIC X.
005990         10  T1-TGTREV-AMT      PIC $$,$$$,$$$,$$$.99.
006000*    ANNUAL REVENUE VARIANCE.
006010     05  T1-REVENUE-VAR.
006020         10  T1-REVVAR-SIGN     PIC X.
006030         10  T1-REVVAR-AMT      PIC $$,$$$,$$$,$$$.99.
006040*    ANNUAL COGS.
006050     05  T1-COGS.
006060         10  T1-COGS-SIGN       PIC X.
006070         10  T1-COGS-AMT        PIC $$,$$$,$$$,$$$.99.
006080*    ANNUAL GROSS PROFIT.
006090     05  T1-GROSS-PROFIT.
006100         10  T1-GP-SIGN         PIC X.
006110         10  T1-GP-AMT          PIC $$,$$$,$$$,$$$.99.
006120*    ANNUAL TOTAL EXPENSES.
006130     05  T1-TOTAL-EXPENSES.
006140         10  T1-TOTEXP-SIGN     PIC X.
006150         10  T1-TOTEXP-AMT      PIC $$,$$$,$$$,$$$.99.
006160*    ANNUAL TARGET EXPENSES.
006170     05  T1-TARGET-EXPENSES.
006180         10  T1-TGTEXP-SIGN     PIC X.
006190         10  T1-TGTEXP-AMT      PIC $$,$$$,$$$,$$$.99.
006200*    ANNUAL EXPENSE VARIANCE.
006210     05  T1-EXPENSE-VAR.
006220         10  T1-EXPVAR-SIGN     PIC X.
006230         10  T1-EXPVAR-AMT      PIC $$,$$$,$$$,$$$.99.
006240*    PAD BYTE, SAME AS THE DETAIL LINE.
006250     05  FILLER                 PIC X(01)   VALUE SPACES.

006260*--------------------------------------------------------------*
006270*  PART 2 COLUMN HEADINGS, TWO ROWS.  NET PROFIT, MARGIN %,     *
006280*  TAXES (RATE SHOWN IN PARENS), AFTER-TAX NP, AND THE THREE    *
006290*  GROWTH PROJECTION COLUMNS.                                  *
006300*--------------------------------------------------------------*
006310 01  P2-COLUMN-HEADING-1.
006320*    BLANK OVER THE MONTH COLUMN.
006330     05  FILLER                PIC X(7)    VALUE SPACES.
006340*    WORD 1 OF "NET PROFIT" OVER D2-NP-AMT (RULE 5).
006350     05  FILLER                PIC X(3)    VALUE 'NET'.
006360     05  FILLER                PIC X(12)   VALUE SPACES.
006370*    WORD 2 OF "NET PROFIT" - MARGIN% AND TAXES COLUMNS TAKE
006380*    THEIR LABEL ENTIRELY FROM ROW 2, SO NOTHING PRINTS ABOVE
006390*    THEM HERE.
006400     05  FILLER                PIC X(6)    VALUE 'PROFIT'.
006410     05  FILLER                PIC X(9)    VALUE SPACES.
006420*    WORD 1 OF "NET (AFTER-TAX NP)" OVER D2-ATNP-AMT (RULE 8).
006430     05  FILLER                PIC X(3)    VALUE 'NET'.
006440     05  FILLER                PIC X(11)   VALUE SPACES.
006450*    "PROJECTED" OVER D2-PROJREV-AMT (RULE 9).
006460     05  FILLER                PIC X(10)   VALUE 'PROJECTED '.
006470     05  FILLER                PIC X(3)    VALUE SPACES.
006480*    "PROJECTED" OVER D2-PROJEXP-AMT (RULE 9).
006490     05  FILLER                PIC X(10)   VALUE 'PROJECTED '.
006500     05  FILLER                PIC X(2)    VALUE SPACES.
006510*    "PROJECTED" OVER D2-PROJNP-AMT (RULE 9).
006520     05  FILLER                PIC X(10)   VALUE 'PROJECTED '.
006530     05  FILLER                PIC X(10)   VALUE SPACES.

006540 01  P2-COLUMN-HEADING-2.
006550*    THE MONTH COLUMN LABEL.
006560     05  FILLER                PIC X(5)    VALUE 'MONTH'.
006570     05  FILLER                PIC X(2)    VALUE SPACES.
006580*    WORD 2 OF "NET PROFIT" OVER D2-NP-AMT (RULE 5).
006590     05  FILLER                PIC X(6)    VALUE 'PROFIT'.
006600     05  FILLER                PIC X(4)    VALUE SPACES.
006610*    "MARGIN%" OVER D2-MARGIN-PCT (RULE 6) - FULL LABEL, NO
006620*    WORD 1 ON ROW 1 SINCE IT'S A ONE-ROW HEADING.
006630     05  FILLER                PIC X(7)    VALUE 'MARGIN%'.
006640     05  FILLER                PIC X(3)    VALUE SPACES.
006650*    "TAXES (N.NN%)" OVER D2-TAX-AMT (RULE 7) - H2-TAX-PCT IS
006660*    THE LIVE RATE MOVED IN FROM PARAM-REC, NOT A LITERAL.
006670     05  FILLER                PIC X(6)    VALUE 'TAXES '.
006680     05  FILLER                PIC X(1)    VALUE '('.
006690     05  H2-TAX-PCT             PIC ZZ9.99.
006700     05  FILLER                PIC X(2)    VALUE '%)'.
006710     05  FILLER                PIC X(2)    VALUE SPACES.
006720*    "AFTER-TAX NP" OVER D2-ATNP-AMT (RULE 8) - WHOLE LABEL ON
006730*    ROW 2, ROW 1 ONLY CARRIES THE "NET" PREFIX.
006740     05  FILLER                PIC X(12)   VALUE 'AFTER-TAX NP'.
006750     05  FILLER                PIC X(2)    VALUE SPACES.
006760*    WORD 2 OF "PROJECTED REVENUE" OVER D2-PROJREV-AMT (RULE 9).
006770     05  FILLER                PIC X(7)    VALUE 'REVENUE'.
006780     05  FILLER                PIC X(2)    VALUE SPACES.
006790*    WORD 2 OF "PROJECTED EXPENSES" OVER D2-PROJEXP-AMT (RULE 9).
006800     05  FILLER                PIC X(8)    VALUE 'EXPENSES'.
006810     05  FILLER                PIC X(2)    VALUE SPACES.
006820*    WORD 2 OF "PROJECTED NET PROFIT" OVER D2-PROJNP-AMT (RULE 9).
006830     05  FILLER                PIC X(10)   VALUE 'NET PROFIT'.
006840     05  FILLER                PIC X(6)    VALUE SPACES.

006850 01  P2-DETAIL-LINE.
006860*        ONE PRINT LINE PER MONTH, PART 2 - SAME SIGN-BYTE-PLUS-
006870*        EDITED-AMOUNT SHAPE AS PART 1, EXCEPT MARGIN PERCENT
006880*        WHICH IS ITS OWN SIGNED NUMERIC-EDITED FIELD (NO
006890*        FLOATING-$ ON A PERCENTAGE).
006900     05  D2-MONTH               PIC X(5).
006910*    NET PROFIT - RULE 5, GROSS PROFIT MINUS TOTAL EXPENSES.
006920     05  D2-NET-PROFIT.
006930         10  D2-NP-SIGN         PIC X.
006940         10  D2-NP-AMT          PIC $$,$$$,$$$,$$$.99.
006950*    MARGIN % - RULE 6, NET PROFIT OVER REVENUE - BLANK WHEN
006960*    REVENUE IS ZERO, SEE 3110-PART2-ONE-MONTH.
006970     05  D2-MARGIN-PCT          PIC ---9.99.
006980     05  FILLER                PIC X       VALUE '%'.
006990*    TAXES - RULE 7, NET PROFIT TIMES THE PARAM-REC TAX RATE.
007000     05  D2-TAXES.
007010         10  D2-TAX-SIGN        PIC X.
007020         10  D2-TAX-AMT         PIC $$,$$$,$$$,$$$.99.
007030*    AFTER-TAX NET PROFIT - RULE 8, NET PROFIT MINUS TAXES.
007040     05  D2-AFTER-TAX.
007050         10  D2-AT-SIGN         PIC X.
007060         10  D2-AT-AMT          PIC $$,$$$,$$$,$$$.99.
007070*    PROJECTED REVENUE - RULE 9, NEXT YEAR'S GROWTH PROJECTION.
007080     05  D2-PROJ-REVENUE.
007090         10  D2-PR-SIGN         PIC X.
007100         10  D2-PR-AMT          PIC $$,$$$,$$$,$$$.99.
007110*    PROJECTED EXPENSES - RULE 9.
007120     05  D2-PROJ-EXPENSES.
007130         10  D2-PE-SIGN         PIC X.
007140         10  D2-PE-AMT          PIC $$,$$$,$$$,$$$.99.
007150*    PROJECTED NET PROFIT - RULE 9.
007160     05  D2-PROJ-NET-PROFIT.
007170         10  D2-PNP-SIGN        PIC X.
007180         10  D2-PNP-AMT         PIC $$,$$$,$$$,$$$.99.
007190*    PAD TO THE LINE WIDTH.
007200     05  FILLER                 PIC X(05)   VALUE SPACES.

007210 01  P2-TOTAL-LINE.
007220*        ANNUAL TOTAL, PART 2.  T2-MARGIN-PCT IS ALPHANUMERIC
007230*        AND LEFT SPACES, NEVER MOVED INTO - AN ANNUAL AVERAGE OF
007240*        TWELVE MONTHLY MARGINS WOULD BE MEANINGLESS (SEE 3300).
007250     05  T2-MONTH               PIC X(5)   VALUE 'Total'.
007260*    ANNUAL NET PROFIT.
007270     05  T2-NET-PROFIT.
007280         10  T2-NP-SIGN         PIC X.
007290         10  T2-NP-AMT          PIC $$,$$$,$$$,$$$.99.
007300*    SPACES, NOT A COMPUTED ANNUAL AVERAGE - SEE 3300.
007310     05  T2-MARGIN-PCT          PIC X(7)   VALUE SPACES.
007320*    ANNUAL TAXES.
007330     05  T2-TAXES.
007340         10  T2-TAX-SIGN        PIC X.
007350         10  T2-TAX-AMT         PIC $$,$$$,$$$,$$$.99.
007360*    ANNUAL AFTER-TAX NET PROFIT.
007370     05  T2-AFTER-TAX.
007380         10  T2-AT-SIGN         PIC X.
007390         10  T2-AT-AMT          PIC $$,$$$,$$$,$$$.99.
007400*    ANNUAL PROJECTED REVENUE.
007410     05  T2-PROJ-REVENUE.
007420         10  T2-PR-SIGN         PIC X.
007430         10  T2-PR-AMT          PIC $$,$$$,$$$,$$$.99.
007440*    ANNUAL PROJECTED EXPENSES.
007450     05  T2-PROJ-EXPENSES.
007460         10  T2-PE-SIGN         PIC X.
007470         10  T2-PE-AMT          PIC $$,$$$,$$$,$$$.99.
007480*    ANNUAL PROJECTED NET PROFIT.
007490     05  T2-PROJ-NET-PROFIT.
007500         10  T2-PNP-SIGN        PIC X.
007510         10  T2-PNP-AMT         PIC $$,$$$,$$$,$$$.99.
007520*    PAD TO THE LINE WIDTH.
007530     05  FILLER                 PIC X(05)   VALUE SPACES.

007540*--------------------------------------------------------------*
007550*  CONTROL-COUNT TRAILER - WRITTEN ONCE AT CLOSE BY             *
007560*  3950-LOG-CONTROL-TOTALS, AFTER BOTH REPORT PARTS ARE DONE.   *
007570*--------------------------------------------------------------*
007580 01  TRAILER-LINE.
007590     05  FILLER                PIC X(10)   VALUE SPACES.
007600*        LABEL LITERAL FOR THE MONTHDATA RECORD COUNT.
007610     05  FILLER                PIC X(14)   VALUE 'MONTHS READ: '.
007620*        MOVED FROM WS-MONTHS-READ BY 3950-LOG-CONTROL-TOTALS.
007630     05  TR-MONTHS-READ        PIC ZZZ9.
007640     05  FILLER                PIC X(10)   VALUE SPACES.
007650*        LABEL LITERAL FOR THE PRINT-LINE COUNT.
007660     05  FILLER                PIC X(16)   VALUE 'LINES PRINTED: '.
007670*        MOVED FROM WS-LINES-PRINTED BY 3950-LOG-CONTROL-TOTALS.
007680     05  TR-LINES-PRINTED      PIC ZZZ9.
007690*        PAD TO THE 150-BYTE PRTLINE WIDTH.
007700     05  FILLER                PIC X(79)   VALUE SPACES.

007710 PROCEDURE DIVISION.
007720*****************************************************************
007730*  REPORT-COLUMN / RULE CROSS-REFERENCE, ADDED UNDER CBL-0844/   *
007740*  CBL-0851 SO AN AUDITOR CAN FIND WHERE EVERY PRINTED FIGURE IS *
007750*  BUILT WITHOUT WALKING THE WHOLE PROCEDURE DIVISION FIRST.     *
007760*                                                                 *
007770*  PART 1 COLUMN            SOURCE PARAGRAPH       RULE           *
007780*  ----------------------   --------------------   -------------  *
007790*  MONTH                    1500-MAINLINE           (LABEL ONLY) *
007800*  REVENUE                  2000-PLCALC             (COPIED)     *
007810*  TARGET REVENUE           2000-PLCALC             (COPIED)     *
007820*  REVENUE VARIANCE         2110-VARIANCES          RULE 2        *
007830*  COGS                     2000-PLCALC             (COPIED)     *
007840*  GROSS PROFIT             2120-GROSS-PROFIT       RULE 4        *
007850*  TOTAL EXPENSES           2100-TOTAL-EXPENSES     RULE 1        *
007860*  TARGET EXPENSES          2000-PLCALC             (COPIED)     *
007870*  EXPENSE VARIANCE         2110-VARIANCES          RULE 3        *
007880*                                                                 *
007890*  PART 2 COLUMN            SOURCE PARAGRAPH       RULE           *
007900*  ----------------------   --------------------   -------------  *
007910*  NET PROFIT               2130-NET-PROFIT         RULE 5        *
007920*  MARGIN %                 2140-MARGIN-PCT         RULE 6        *
007930*  TAXES                    2150-TAXES              RULE 7        *
007940*  AFTER-TAX NP             2160-AFTER-TAX          RULE 8        *
007950*  PROJECTED REVENUE        2170-PROJECTIONS        RULE 9        *
007960*  PROJECTED EXPENSES       2170-PROJECTIONS        RULE 9        *
007970*  PROJECTED NET PROFIT     2170-PROJECTIONS        RULE 9        *
007980*                                                                 *
007990*  THE ANNUAL TOTAL ROW (ENTRY 13) IS BUILT BY 1700-ACCUMULATE AS *
008000*  EACH MONTH IS CALCULATED, PLUS 3300-BUILD-TOTAL-ENTRY FOR THE  *
008010*  ROW LABEL.  MARGIN % IS LEFT BLANK ON THE TOTAL ROW - AN       *
008020*  ANNUAL AVERAGE OF TWELVE MONTHLY PERCENTAGES WOULD NOT BE A    *
008030*  TRUE ANNUAL MARGIN, SO THE CONTROLLER ASKED THAT IT NOT BE     *
008040*  COMPUTED AT ALL RATHER THAN COMPUTED MISLEADINGLY.             *
008050*****************************************************************

008060 0000-CBLPLR01.
008070*    THE WHOLE RUN IN FOUR STEPS - READ/VALIDATE THE ONE PARAMETER
008080*    RECORD, WALK MONTHDATA BUILDING ONE P&L LINE PER MONTH IN
008090*    THE WS-PL-LINE-TABLE, PRINT BOTH REPORT PARTS FROM THAT
008100*    TABLE, THEN LOG THE CONTROL COUNTS AND CLOSE UP.
008110*    STEP 1 - OPEN THE THREE FILES, VALIDATE PARAM-REC.
008120     PERFORM 1000-INIT.
008130*    STEP 2 - ONE PASS OF PL-CALC AND 1700-ACCUMULATE PER MONTH.
008140     PERFORM 1500-MAINLINE THRU 1500-EXIT
008150         UNTIL MORE-RECS = 'NO'.
008160*    STEP 3A - PRINT PART 1 (ACTUALS AND VARIANCES).
008170     PERFORM 3000-PRINT-PART1.
008180*    STEP 3B - PRINT PART 2 (PROFITABILITY, TAX, PROJECTIONS).
008190     PERFORM 3100-PRINT-PART2.
008200*    STEP 4 - CONTROL-TOTAL TRAILER, CLOSE ALL THREE FILES.
008210     PERFORM 3900-CLOSING.
008220     STOP RUN.

008230*****************************************************************
008240*  1000 SERIES - PL-REPORT STEP 1: OPEN, READ AND VALIDATE THE   *
008250*  ONE PARAMETER RECORD.                                         *
008260*                                                                 *
008270*  THIS STEP MUST COMPLETE CLEANLY BEFORE A SINGLE MONTHDATA      *
008280*  RECORD IS TOUCHED - THE TAX RATE AND GROWTH RATE VALIDATED     *
008290*  HERE FEED EVERY MONTH'S PL-CALC, SO A BAD PARAMETER RECORD     *
008300*  HAS TO ABEND THE WHOLE RUN, NOT JUST ONE MONTH OF IT.          *
008310*****************************************************************
008320 1000-INIT.
008330*    TODAY'S DATE GOES IN THE REPORT HEADING ONLY - IT IS NOT
008340*    PART OF ANY BUSINESS CALCULATION ANYWHERE IN THIS PROGRAM.
008350     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE.                CBL-0612
008360     MOVE WS-SD-MONTH TO O-MONTH.
008370     MOVE WS-SD-DAY   TO O-DAY.
008380     MOVE WS-SD-YEAR  TO O-YEAR.

008390*    TWO INPUTS, ONE OUTPUT - THE PARAMETER FILE AND THE MONTHLY
008400*    FIGURES FILE ARE BOTH READ ONCE THROUGH, TOP TO BOTTOM.
008410     OPEN INPUT PARAMS-FILE.
008420     OPEN INPUT MONTH-FILE.
008430     OPEN OUTPUT PRTOUT.

008440*    PARAMS-FILE MUST CARRY EXACTLY ONE RECORD.  AN EMPTY FILE
008450*    MEANS THE RUN WAS SUBMITTED WITHOUT A PARAMETER CARD AND
008460*    THERE IS NOTHING SAFE TO DO BUT ABEND.
008470     READ PARAMS-FILE
008480         AT END
008490             DISPLAY 'CBLPLR01 - PARAMS-FILE IS EMPTY - ABEND'
008500             MOVE 16 TO RETURN-CODE
008510             STOP RUN
008520     END-READ.

008530*    PULL THE RUN PARAMETERS INTO WORKING STORAGE AND FOLD THE
008540*    MONTH FILTER TO UPPERCASE SO IT COMPARES CLEAN AGAINST THE
008550*    MONTH TABLE AND AGAINST MONTHDATA'S OWN MONTH-ABBR FIELD,
008560*    NO MATTER WHAT CASE EITHER ONE ARRIVES IN.
008570     MOVE PR-BUSINESS-NAME TO WS-BUSINESS-NAME O-BUSINESS-NAME.
008580     MOVE PR-TAX-RATE      TO WS-TAX-RATE.
008590     MOVE PR-GROWTH-RATE   TO WS-GROWTH-RATE.
008600     MOVE PR-MONTH-FILTER  TO WS-MONTH-FILTER.
008610     INSPECT WS-MONTH-FILTER CONVERTING                          CBL-0757
008620         'abcdefghijklmnopqrstuvwxyz' TO                         CBL-0757
008630         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                           CBL-0757

008640*    A BAD TAX RATE OR AN UNRECOGNIZED MONTH FILTER IS FATAL -
008650*    THERE IS NO PARTIAL OR DEFAULTED RUN FOR BAD PARAMETERS.
008660     PERFORM 1100-VALIDATE-PARAMS THRU 1100-EXIT.                 CBL-0552
008670     IF WS-BAD-PARAMS-SW = 'Y'
008680         DISPLAY 'CBLPLR01 - INVALID PARAMETER RECORD - ABEND'
008690         CLOSE PARAMS-FILE MONTH-FILE PRTOUT
008700         MOVE 16 TO RETURN-CODE
008710         STOP RUN
008720     END-IF.

008730*    THE TAX RATE PRINTS RIGHT IN THE PART 2 COLUMN HEADING, E.G.
008740*    "TAXES (25.00%)", SO IT ONLY HAS TO BE MOVED IN ONCE HERE.
008750     MOVE WS-TAX-RATE TO H2-TAX-PCT.                              CBL-0552

008760*    PRIME THE READ - 1500-MAINLINE'S PERFORM ... UNTIL TESTS
008770*    MORE-RECS ON ENTRY, SO THE FIRST MONTHDATA RECORD HAS TO
008780*    ALREADY BE IN THE BUFFER BEFORE THE LOOP STARTS.
008790     PERFORM 9000-READ-MONTH.

008800 1100-VALIDATE-PARAMS.
008810*    VALIDATION RULES SUMMARY, ADDED UNDER CBL-0844 -
008820*    1) PR-TAX-RATE MUST BE NUMERIC (CAUGHT BEFORE THE RANGE
008830*       TEST BELOW, SINCE A NON-NUMERIC FIELD CANNOT BE RANGE-
008840*       TESTED SAFELY).
008850*    2) PR-TAX-RATE, ONCE KNOWN NUMERIC, MUST FALL IN 0 THRU 100
008860*       (VAL-TAX-RATE, DEFINED ON WS-TAX-RATE).
008870*    3) PR-MONTH-FILTER MUST BE 'ALL' OR ONE OF THE TWELVE
008880*       ABBREVIATIONS IN WS-ML-ABBR - ANYTHING ELSE FAILS THE
008890*       SEARCH BELOW AND SETS THE ABEND SWITCH.
008900*    PR-GROWTH-RATE HAS NO RULE HERE - ITS PICTURE CLAUSE IS THE
008910*    ONLY EDIT IT GETS, SINCE A NEGATIVE GROWTH RATE IS VALID.
008920*    THREE CHECKS, IN ORDER - TAX RATE MUST BE NUMERIC, TAX RATE
008930*    MUST FALL IN 0-100, AND MONTH FILTER MUST BE 'ALL' OR ONE OF
008940*    THE TWELVE ABBREVIATIONS IN WS-ML-ABBR.  FIRST FAILURE WINS.
008950     MOVE 'N' TO WS-BAD-PARAMS-SW.

008960*    A NON-NUMERIC RATE WOULD BLOW UP THE ARITHMETIC IN
008970*    2150-TAXES LATER, SO IT IS CAUGHT HERE INSTEAD.
008980     IF WS-TAX-RATE NOT NUMERIC                                   CBL-0552
008990         MOVE 'Y' TO WS-BAD-PARAMS-SW
009000         GO TO 1100-EXIT
009010     END-IF.

009020*    A NUMERIC RATE OUTSIDE 0-100 IS STILL NOT A USABLE
009030*    PERCENTAGE - VAL-TAX-RATE CARRIES THE RANGE TEST.
009040     IF NOT VAL-TAX-RATE                                          CBL-0758
009050         MOVE 'Y' TO WS-BAD-PARAMS-SW
009060         GO TO 1100-EXIT
009070     END-IF.

009080*    'ALL' NEEDS NO TABLE LOOKUP - IT MEANS PRINT EVERY MONTH.
009090     IF VAL-FILTER-ALL                                            CBL-0758
009100         GO TO 1100-EXIT
009110     END-IF.

009120*    ANYTHING ELSE MUST MATCH ONE OF THE TWELVE MONTH
009130*    ABBREVIATIONS EXACTLY OR THE PARAMETER RECORD IS BAD.
009140     SET ML-IDX TO 1.
009150     SEARCH WS-ML-ABBR
009160         AT END
009170             MOVE 'Y' TO WS-BAD-PARAMS-SW
009180         WHEN WS-ML-ABBR (ML-IDX) = WS-MONTH-FILTER
009190             CONTINUE
009200     END-SEARCH.

009210 1100-EXIT.
009220*    NAMED RANGE-EXIT FOR 1000-INIT'S PERFORM 1100-VALIDATE-PARAMS
009230*    THRU 1100-EXIT - REACHED EITHER BY FALLING OFF THE BOTTOM OF
009240*    1100-VALIDATE-PARAMS OR BY ONE OF ITS THREE GO TO 1100-EXIT
009250*    STATEMENTS ON A FAILED CHECK.
009260     EXIT.

009270*****************************************************************
009280*  1500 SERIES - PL-REPORT STEP 2: READ MONTHDATA, INVOKE        *
009290*  PL-CALC FOR EACH RECORD, ACCUMULATE AND FLAG FOR PRINT.       *
009300*                                                                 *
009310*  GOVERNED BY 0000-CBLPLR01'S PERFORM ... UNTIL NOT MORE-RECS -  *
009320*  ONE PASS THROUGH THIS PARAGRAPH PER MONTHDATA RECORD, ENDING   *
009330*  WITH THE PRIMING READ FOR THE NEXT ONE.  MONTH-FILTER DOES NOT *
009340*  SKIP A MONTH'S CALCULATION, ONLY ITS PRINTING - SEE RULE BELOW.*
009350*****************************************************************
009360 1500-MAINLINE.
009370*    FOLD THE INCOMING MONTH-ABBR TO UPPERCASE BEFORE IT IS
009380*    COMPARED TO ANYTHING - SAME REASON AS THE PARAMETER-SIDE
009390*    FOLD IN 1000-INIT.
009400     INSPECT MR-MONTH-ABBR CONVERTING                             CBL-0757
009410         'abcdefghijklmnopqrstuvwxyz' TO                          CBL-0757
009420         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            CBL-0757
009430     ADD 1 TO WS-MONTHS-READ.
009440*    THE WS-PL-LINE-TABLE ONLY HAS ROOM FOR TWELVE MONTHS PLUS
009450*    THE TOTAL LINE AT SUBSCRIPT 13 - A THIRTEENTH MONTHLY
009460*    RECORD IS LOGGED AND SKIPPED RATHER THAN ABENDING THE RUN.
009470     IF WS-MONTHS-READ > 12                                       CBL-0744
009480         DISPLAY 'CBLPLR01 - EXCESS MONTHLY RECORD SKIPPED - MO ' CBL-0744
009490             MR-MONTH-ABBR                                        CBL-0744
009500         GO TO 1500-EXIT                                          CBL-0744
009510     END-IF.                                                      CBL-0744

009520*    A MONTH RECORD THAT FAILS BASIC NUMERIC SANITY IS FATAL -
009530*    THERE IS NO GOOD NUMBER TO SUBSTITUTE FOR A BAD ONE.
009540     PERFORM 1600-VALIDATE-MONTH THRU 1600-EXIT.
009550     IF WS-BAD-MONTH-SW = 'Y'
009560         DISPLAY 'CBLPLR01 - NON-NUMERIC MONTHLY FIGURE - ABEND'
009570         MOVE 16 TO RETURN-CODE
009580         STOP RUN
009590     END-IF.

009600*    PL-IDX TRACKS THE RECORD'S OWN POSITION (1-12) IN THE TABLE -
009610*    PL-CALC FILLS THAT ENTRY, THEN THE RUNNING TOTAL AT ENTRY 13
009620*    PICKS IT UP.
009630     SET PL-IDX TO WS-MONTHS-READ.
009640     PERFORM 2000-PLCALC THRU 2190-PLCALC-EXIT.
009650     PERFORM 1700-ACCUMULATE.

009660*    EVERY MONTH IS CALCULATED AND ADDED TO THE RUNNING TOTAL
009670*    REGARDLESS OF THE FILTER - ONLY WHETHER IT PRINTS ON THE
009680*    REPORT DEPENDS ON THE MONTH FILTER.
009690     IF VAL-FILTER-ALL OR                                         CBL-0758
009700        WS-MONTH-FILTER = MR-MONTH-ABBR
009710         MOVE 'Y' TO WS-PLE-PRINT-SW (PL-IDX)
009720     ELSE
009730         MOVE 'N' TO WS-PLE-PRINT-SW (PL-IDX)
009740     END-IF.

009750 1500-EXIT.
009760*    THE LOOP-READ - EVERY PATH THROUGH 1500-MAINLINE, INCLUDING
009770*    THE EXCESS-RECORD SKIP, FALLS THROUGH TO HERE BEFORE THE
009780*    GOVERNING PERFORM ... UNTIL RE-TESTS MORE-RECS.
009790     PERFORM 9000-READ-MONTH.

009800 1600-VALIDATE-MONTH.                                             CBL-0671
009810*    VALIDATION ORDER, ADDED UNDER CBL-0844 -
009820*    1) MR-MONEY-FIELDS-ALPHA = SPACES - A WHOLLY BLANK RECORD
009830*       SKIPS STRAIGHT TO 1600-EXIT WITH THE ABEND SWITCH SET,
009840*       SINCE THERE IS NOTHING NUMERIC TO EVEN CHECK.
009850*    2) EACH OF THE NINE MONEY FIELDS IN TURN, FIRST FAILURE
009860*       WINS - NO PARTIAL MONTH IS EVER CALCULATED ON BAD DATA.
009870*    EACH MONEY FIELD IS CHECKED ON ITS OWN, THE SAME WAY         CBL-0759
009880*    CBLANL05 CHECKS ITS INPUT FIELDS - NOT AS ONE BIG GROUP.     CBL-0759
009890     MOVE 'N' TO WS-BAD-MONTH-SW.
009900     IF MR-MONEY-FIELDS-ALPHA = SPACES                           CBL-0759
009910         MOVE 'Y' TO WS-BAD-MONTH-SW                             CBL-0759
009920         GO TO 1600-EXIT                                         CBL-0759
009930     END-IF.                                                     CBL-0759
009940*    REVENUE
009950*        COPIED STRAIGHT FROM MONTHDATA, NO DERIVATION.
009960     IF MR-REVENUE NOT NUMERIC
009970         MOVE 'Y' TO WS-BAD-MONTH-SW
009980         GO TO 1600-EXIT
009990     END-IF.
010000*    TARGET REVENUE
010010*        COPIED STRAIGHT FROM MONTHDATA, NO DERIVATION.
010020     IF MR-TARGET-REVENUE NOT NUMERIC
010030         MOVE 'Y' TO WS-BAD-MONTH-SW
010040         GO TO 1600-EXIT
010050     END-IF.
010060*    COST OF GOODS SOLD
010070*        COPIED STRAIGHT FROM MONTHDATA, NO DERIVATION.
010080     IF MR-COGS NOT NUMERIC
010090         MOVE 'Y' TO WS-BAD-MONTH-SW
010100         GO TO 1600-EXIT
010110     END-IF.
010120*    MARKETING EXPENSE (FEEDS RULE 1)
010130     IF MR-MARKETING NOT NUMERIC
010140         MOVE 'Y' TO WS-BAD-MONTH-SW
010150         GO TO 1600-EXIT
010160     END-IF.
010170*    SALARIES EXPENSE (FEEDS RULE 1)
010180     IF MR-SALARIES NOT NUMERIC
010190         MOVE 'Y' TO WS-BAD-MONTH-SW
010200         GO TO 1600-EXIT
010210     END-IF.
010220*    UTILITIES EXPENSE (FEEDS RULE 1)
010230     IF MR-UTILITIES NOT NUMERIC
010240         MOVE 'Y' TO WS-BAD-MONTH-SW
010250         GO TO 1600-EXIT
010260     END-IF.
010270*    RENT EXPENSE (FEEDS RULE 1)
010280     IF MR-RENT NOT NUMERIC
010290         MOVE 'Y' TO WS-BAD-MONTH-SW
010300         GO TO 1600-EXIT
010310     END-IF.
010320*    OTHER EXPENSES (FEEDS RULE 1)
010330     IF MR-OTHER-EXPENSES NOT NUMERIC
010340         MOVE 'Y' TO WS-BAD-MONTH-SW
010350         GO TO 1600-EXIT
010360     END-IF.
010370*    TARGET EXPENSES (FEEDS RULE 3)
010380     IF MR-TARGET-EXPENSES NOT NUMERIC
010390         MOVE 'Y' TO WS-BAD-MONTH-SW
010400     END-IF.
010410 1600-EXIT.
010420*    NAMED RANGE-EXIT FOR 1500-MAINLINE'S PERFORM 1600-VALIDATE-
010430*    MONTH THRU 1600-EXIT - REACHED BY FALLING THROUGH OR BY ANY
010440*    OF THE GO TO 1600-EXIT STATEMENTS ABOVE ON A BAD FIELD.
010450     EXIT.

010460 1700-ACCUMULATE.
010470*    ENTRY 13 IS THE RUNNING ANNUAL TOTAL - EVERY MONEY FIELD IN
010480*    EVERY MONTH'S ENTRY IS ADDED STRAIGHT INTO THE MATCHING
010490*    FIELD AT SUBSCRIPT 13 AS EACH MONTH IS CALCULATED.  MARGIN
010500*    PERCENT IS NOT IN THIS LIST - SEE 3300-BUILD-TOTAL-ENTRY.
010510*    PART 1 COLUMNS - ACTUALS AND VARIANCES.
010520     ADD WS-PLE-REVENUE (PL-IDX)          TO WS-PLE-REVENUE (13).
010530*    RULE 2 INPUT - TARGET REVENUE.
010540     ADD WS-PLE-TARGET-REVENUE (PL-IDX)   TO WS-PLE-TARGET-REVENUE (13).
010550*    RULE 2 RESULT - REVENUE VARIANCE.
010560     ADD WS-PLE-REVENUE-VARIANCE (PL-IDX) TO WS-PLE-REVENUE-VARIANCE (13).
010570*    RULE 4 INPUT - COST OF GOODS SOLD.
010580     ADD WS-PLE-COGS (PL-IDX)             TO WS-PLE-COGS (13).
010590*    RULE 4 RESULT - GROSS PROFIT.
010600     ADD WS-PLE-GROSS-PROFIT (PL-IDX)     TO WS-PLE-GROSS-PROFIT (13).
010610*    RULE 1 RESULT - TOTAL EXPENSES.
010620     ADD WS-PLE-TOTAL-EXPENSES (PL-IDX)   TO WS-PLE-TOTAL-EXPENSES (13).
010630*    RULE 3 INPUT - TARGET EXPENSES.
010640     ADD WS-PLE-TARGET-EXPENSES (PL-IDX)  TO WS-PLE-TARGET-EXPENSES (13).
010650*    RULE 3 RESULT - EXPENSE VARIANCE.
010660     ADD WS-PLE-EXPENSE-VARIANCE (PL-IDX) TO WS-PLE-EXPENSE-VARIANCE (13).
010670*    PART 2 COLUMNS - PROFITABILITY, TAX, PROJECTIONS.
010680*    RULE 5 RESULT - NET PROFIT.
010690     ADD WS-PLE-NET-PROFIT (PL-IDX)       TO WS-PLE-NET-PROFIT (13).
010700*    RULE 7 RESULT - TAXES.
010710     ADD WS-PLE-TAXES (PL-IDX)            TO WS-PLE-TAXES (13).
010720*    RULE 8 RESULT - AFTER-TAX PROFIT.
010730     ADD WS-PLE-AFTER-TAX (PL-IDX)        TO WS-PLE-AFTER-TAX (13).
010740*    RULE 9 RESULT - PROJECTED REVENUE.
010750     ADD WS-PLE-PROJ-REVENUE (PL-IDX)     TO WS-PLE-PROJ-REVENUE (13).
010760*    RULE 9 RESULT - PROJECTED EXPENSES.
010770     ADD WS-PLE-PROJ-EXPENSES (PL-IDX)    TO WS-PLE-PROJ-EXPENSES (13).
010780*    RULE 9 RESULT - PROJECTED NET PROFIT.
010790     ADD WS-PLE-PROJ-NET-PROFIT (PL-IDX)  TO WS-PLE-PROJ-NET-PROFIT (13).

010800*****************************************************************
010810*  2000 SERIES - P L - C A L C                                  *
010820*  DERIVES ONE P&L LINE (WS-PL-ENTRY(PL-IDX)) FROM ONE MONTHDATA *
010830*  RECORD PLUS THE RUN PARAMETERS.  NO STATE CARRIES BETWEEN     *
010840*  CALLS - EVERY FIELD USED HERE IS SET BEFORE IT IS READ.       *
010850*                                                                 *
010860*  THE NINE RULES (2100 THROUGH 2170) RUN IN A FIXED ORDER        *
010870*  BECAUSE LATER RULES DEPEND ON EARLIER ONES - NET PROFIT NEEDS  *
010880*  TOTAL EXPENSES, MARGIN % NEEDS NET PROFIT, TAXES NEED NET      *
010890*  PROFIT, AFTER-TAX NEEDS TAXES.  DO NOT REORDER THE PERFORMS.   *
010900*****************************************************************
010910 2000-PLCALC.
010920*    THE FOUR FIELDS COPIED STRAIGHT ACROSS FROM MONTHDATA - EVERY
010930*    OTHER WS-PL-ENTRY FIELD BELOW IS DERIVED, NOT COPIED.
010940*    THE ROW LABEL - NOT A MONEY FIELD.
010950     MOVE MR-MONTH-ABBR               TO WS-PLE-MONTH-LABEL (PL-IDX).
010960*    RULE 5/6 INPUT.
010970     MOVE MR-REVENUE                  TO WS-PLE-REVENUE (PL-IDX).
010980*    RULE 2 INPUT.
010990     MOVE MR-TARGET-REVENUE           TO WS-PLE-TARGET-REVENUE (PL-IDX).
011000*    RULE 4 INPUT.
011010     MOVE MR-COGS                     TO WS-PLE-COGS (PL-IDX).
011020*    RULE 3 INPUT.
011030     MOVE MR-TARGET-EXPENSES          TO WS-PLE-TARGET-EXPENSES (PL-IDX).

011040*    RULE 1.
011050     PERFORM 2100-TOTAL-EXPENSES.
011060*    RULES 2 AND 3.
011070     PERFORM 2110-VARIANCES.
011080*    RULE 4.
011090     PERFORM 2120-GROSS-PROFIT.
011100*    RULE 5.
011110     PERFORM 2130-NET-PROFIT.
011120*    RULE 6.
011130     PERFORM 2140-MARGIN-PCT.
011140*    RULE 7.
011150     PERFORM 2150-TAXES.
011160*    RULE 8.
011170     PERFORM 2160-AFTER-TAX.
011180*    RULE 9.
011190     PERFORM 2170-PROJECTIONS.

011200 2100-TOTAL-EXPENSES.
011210*    RULE 1 - TOTAL-EXPENSES = MARKETING + SALARIES + UTILITIES
011220*             + RENT + OTHER-EXPENSES.
011230     COMPUTE WS-PLE-TOTAL-EXPENSES (PL-IDX) ROUNDED =
011240             MR-MARKETING + MR-SALARIES + MR-UTILITIES +
011250             MR-RENT + MR-OTHER-EXPENSES.

011260 2110-VARIANCES.
011270*    RULE 2 - REVENUE-VARIANCE = REVENUE - TARGET-REVENUE.
011280*    RULE 3 - EXPENSE-VARIANCE = TOTAL-EXPENSES - TARGET-EXPENSES.
011290     COMPUTE WS-PLE-REVENUE-VARIANCE (PL-IDX) ROUNDED =
011300             WS-PLE-REVENUE (PL-IDX) - WS-PLE-TARGET-REVENUE (PL-IDX).
011310     COMPUTE WS-PLE-EXPENSE-VARIANCE (PL-IDX) ROUNDED =
011320             WS-PLE-TOTAL-EXPENSES (PL-IDX) -
011330             WS-PLE-TARGET-EXPENSES (PL-IDX).

011340 2120-GROSS-PROFIT.
011350*    RULE 4 - GROSS-PROFIT = REVENUE - COGS.  INFORMATIONAL ONLY -
011360*             NET PROFIT BELOW IS NOT DERIVED FROM THIS FIGURE.
011370     COMPUTE WS-PLE-GROSS-PROFIT (PL-IDX) ROUNDED =
011380             WS-PLE-REVENUE (PL-IDX) - WS-PLE-COGS (PL-IDX).

011390 2130-NET-PROFIT.
011400*    RULE 5 - NET-PROFIT = REVENUE - TOTAL-EXPENSES.  THIS IS THE
011410*    SOURCE-FIDELITY FIGURE - COGS AND GROSS PROFIT ARE CARRIED AS
011420*    SEPARATE INFORMATIONAL COLUMNS, NOT FOLDED IN HERE.
011430     COMPUTE WS-PLE-NET-PROFIT (PL-IDX) ROUNDED =
011440             WS-PLE-REVENUE (PL-IDX) - WS-PLE-TOTAL-EXPENSES (PL-IDX).

011450 2140-MARGIN-PCT.
011460*    RULE 6 - PROFIT-MARGIN-PCT = (NET-PROFIT / REVENUE) * 100,
011470*    ROUNDED TO 2 DECIMALS; ZERO WHEN REVENUE = ZERO (DIVIDE-BY-
011480*    ZERO GUARD).  CARRIED AT 4 DECIMALS BEFORE THE FINAL ROUND.
011490     IF WS-PLE-REVENUE (PL-IDX) = ZERO
011500         MOVE ZERO TO WS-PLE-MARGIN-PCT (PL-IDX)
011510         MOVE 'N'  TO WS-PLE-MARGIN-VALID-SW (PL-IDX)
011520     ELSE
011530         COMPUTE WC-MARGIN-RAW ROUNDED =
011540                 (WS-PLE-NET-PROFIT (PL-IDX) /
011550                  WS-PLE-REVENUE (PL-IDX)) * 100
011560         COMPUTE WS-PLE-MARGIN-PCT (PL-IDX) ROUNDED =          CBL-0755
011570                 WC-MARGIN-RAW                                 CBL-0755
011580         MOVE 'Y'  TO WS-PLE-MARGIN-VALID-SW (PL-IDX)
011590     END-IF.

011600 2150-TAXES.
011610*    RULE 7 - TAXES = NET-PROFIT * TAX-RATE / 100 WHEN NET-PROFIT
011620*    IS POSITIVE, ELSE ZERO.  NO NEGATIVE TAX, NO LOSS CARRYBACK.
011630     IF WS-PLE-NET-PROFIT (PL-IDX) > ZERO
011640         COMPUTE WS-PLE-TAXES (PL-IDX) ROUNDED =
011650                 WS-PLE-NET-PROFIT (PL-IDX) * WS-TAX-RATE / 100
011660     ELSE
011670         MOVE ZERO TO WS-PLE-TAXES (PL-IDX)
011680     END-IF.

011690 2160-AFTER-TAX.
011700*    RULE 8 - NET-PROFIT-AFTER-TAX = NET-PROFIT - TAXES.
011710     COMPUTE WS-PLE-AFTER-TAX (PL-IDX) ROUNDED =
011720             WS-PLE-NET-PROFIT (PL-IDX) - WS-PLE-TAXES (PL-IDX).

011730 2170-PROJECTIONS.
011740*    RULE 9 - PROJECTED-REVENUE AND PROJECTED-EXPENSES GROW THE
011750*    ACTUALS BY GROWTH-RATE PERCENT; PROJECTED-NET-PROFIT IS THE
011760*    DIFFERENCE.  EACH ROUNDED TO 2 DECIMALS AFTER THE MULTIPLY.
011770     COMPUTE WC-PROJ-FACTOR = 1 + (WS-GROWTH-RATE / 100).         CBL-0588
011780     COMPUTE WS-PLE-PROJ-REVENUE (PL-IDX) ROUNDED =
011790             WS-PLE-REVENUE (PL-IDX) * WC-PROJ-FACTOR.
011800     COMPUTE WS-PLE-PROJ-EXPENSES (PL-IDX) ROUNDED =
011810             WS-PLE-TOTAL-EXPENSES (PL-IDX) * WC-PROJ-FACTOR.
011820     COMPUTE WS-PLE-PROJ-NET-PROFIT (PL-IDX) ROUNDED =
011830             WS-PLE-PROJ-REVENUE (PL-IDX) -
011840             WS-PLE-PROJ-EXPENSES (PL-IDX).

011850 2190-PLCALC-EXIT.
011860*    NOTHING LEFT TO DO HERE - EVERY FIELD IN THE ENTRY IS SET BY
011870*    THE TIME CONTROL REACHES THIS POINT, 2100 THROUGH 2170 ALL
011880*    HAVING ALREADY RUN IN FIXED ORDER.  THIS EXIT EXISTS SOLELY
011890*    SO 1500-MAINLINE'S PERFORM 2000-PLCALC THRU 2190-PLCALC-EXIT
011900*    HAS A NAMED RANGE TO PERFORM, PER THIS SHOP'S USUAL STYLE.
011910     EXIT.

011920*****************************************************************
011930*  3000 SERIES - PL-REPORT STEP 3/REPORTS: PRINT PART 1 (MONTH,  *
011940*  ACTUALS AND VARIANCES) THEN PART 2 (PROFITABILITY, TAX AND    *
011950*  PROJECTIONS).  EACH PART WALKS THE WS-PL-LINE-TABLE ONCE.     *
011960*                                                                 *
011970*  BY THE TIME THIS STEP RUNS, EVERY MONTH IS ALREADY CALCULATED  *
011980*  AND ACCUMULATED - THIS STEP ONLY EDITS AND PRINTS, IT NEVER    *
011990*                                                                 *
012000*  PAGINATION NOTE, ADDED UNDER CBL-0844 - LINAGE IS 58 WITH       *
012010*  FOOTING AT 54 (SEE THE PRTOUT FD) SO A DETAIL LINE THAT WOULD   *
012020*  FALL PAST LINE 54 TRIPS THE AT-EOP CLAUSE ON THE WRITE AND      *
012030*  RE-PRINTS THE APPROPRIATE HEADING (3050 FOR PART 1, 3150 FOR    *
012040*  PART 2) BEFORE THE NEXT LINE GOES OUT - NEITHER PART EVER HAS   *
012050*  TO COUNT LINES-PER-PAGE ITSELF.                                 *
012060*  TOUCHES MONTH-FILE OR PARAM-REC AGAIN.                         *
012070*****************************************************************
012080 3000-PRINT-PART1.
012090*    PART 1 IS MONTH, ACTUAL REVENUE/COGS/EXPENSES AND THEIR
012100*    VARIANCES AGAINST TARGET - NO PROFITABILITY OR TAX COLUMNS,
012110*    THOSE ARE ALL IN PART 2 BELOW.
012120     MOVE 'PART 1 OF 2 - ACTUALS AND VARIANCES                '
012130         TO O-PART-LABEL.
012140     PERFORM 3050-PART1-HEADING.

012150*    WALK ALL TWELVE MONTH ENTRIES - 3010 ITSELF DECIDES WHETHER
012160*    A GIVEN MONTH ACTUALLY PRINTS, BASED ON WS-PLE-PRINT-SW.
012170     SET PL-IDX TO 1.
012180     PERFORM 3010-PART1-ONE-MONTH
012190         VARYING PL-IDX FROM 1 BY 1
012200         UNTIL PL-IDX > 12.

012210*    THE TOTAL LINE ONLY PRINTS ON AN ALL-MONTHS RUN - A SINGLE-
012220*    MONTH RUN HAS NOTHING TO TOTAL.
012230     IF VAL-FILTER-ALL                                            CBL-0758
012240         SET PL-IDX TO 13
012250         PERFORM 3300-BUILD-TOTAL-ENTRY
012260         PERFORM 3020-PART1-WRITE-TOTAL
012270     END-IF.

012280 3010-PART1-ONE-MONTH.
012290*    EACH MONEY COLUMN GOES THROUGH THE SAME THREE STEPS - MOVE
012300*    THE RAW AMOUNT INTO THE EDIT PARAMETER AREA, PERFORM THE
012310*    SHARED EDIT PARAGRAPH, THEN MOVE THE SIGN AND EDITED AMOUNT
012320*    OUT TO THE DETAIL LINE.  ONLY MONTHS FLAGGED TO PRINT BY
012330*    1500-MAINLINE'S FILTER TEST ACTUALLY WRITE A LINE.
012340     IF WS-PLE-PRINT-SW (PL-IDX) = 'Y'
012350         MOVE WS-PLE-MONTH-LABEL (PL-IDX)      TO D1-MONTH
012360*        REVENUE
012370*        COPIED STRAIGHT FROM MONTHDATA, NO DERIVATION.
012380         MOVE WS-PLE-REVENUE (PL-IDX)          TO WE-AMOUNT-IN
012390         PERFORM 4000-EDIT-MONEY
012400         MOVE WE-SIGN-OUT   TO D1-REVENUE-SIGN
012410         MOVE WE-AMOUNT-OUT TO D1-REVENUE-AMT
012420*        TARGET REVENUE
012430*        COPIED STRAIGHT FROM MONTHDATA, NO DERIVATION.
012440         MOVE WS-PLE-TARGET-REVENUE (PL-IDX)   TO WE-AMOUNT-IN
012450         PERFORM 4000-EDIT-MONEY
012460         MOVE WE-SIGN-OUT   TO D1-TGTREV-SIGN
012470         MOVE WE-AMOUNT-OUT TO D1-TGTREV-AMT
012480*        REVENUE VARIANCE (RULE 2)
012490*        ACTUAL REVENUE MINUS TARGET REVENUE.
012500         MOVE WS-PLE-REVENUE-VARIANCE (PL-IDX) TO WE-AMOUNT-IN
012510         PERFORM 4000-EDIT-MONEY
012520         MOVE WE-SIGN-OUT   TO D1-REVVAR-SIGN
012530         MOVE WE-AMOUNT-OUT TO D1-REVVAR-AMT
012540*        COST OF GOODS SOLD
012550*        COPIED STRAIGHT FROM MONTHDATA, NO DERIVATION.
012560         MOVE WS-PLE-COGS (PL-IDX)             TO WE-AMOUNT-IN
012570         PERFORM 4000-EDIT-MONEY
012580         MOVE WE-SIGN-OUT   TO D1-COGS-SIGN
012590         MOVE WE-AMOUNT-OUT TO D1-COGS-AMT
012600*        GROSS PROFIT (RULE 4, INFORMATIONAL)
012610*        REVENUE MINUS COGS - DOES NOT FEED NET PROFIT.
012620         MOVE WS-PLE-GROSS-PROFIT (PL-IDX)     TO WE-AMOUNT-IN
012630         PERFORM 4000-EDIT-MONEY
012640         MOVE WE-SIGN-OUT   TO D1-GP-SIGN
012650         MOVE WE-AMOUNT-OUT TO D1-GP-AMT
012660*        TOTAL EXPENSES (RULE 1)
012670*        SUM OF THE FIVE MONTHDATA EXPENSE FIELDS.
012680         MOVE WS-PLE-TOTAL-EXPENSES (PL-IDX)   TO WE-AMOUNT-IN
012690         PERFORM 4000-EDIT-MONEY
012700         MOVE WE-SIGN-OUT   TO D1-TOTEXP-SIGN
012710         MOVE WE-AMOUNT-OUT TO D1-TOTEXP-AMT
012720*        TARGET EXPENSES - NARROWER COLUMN, USES THE SMALL EDIT
012730*        COPIED STRAIGHT FROM MONTHDATA, NO DERIVATION.
012740         MOVE WS-PLE-TARGET-EXPENSES (PL-IDX)  TO WE2-AMOUNT-IN
012750         PERFORM 4010-EDIT-MONEY-SMALL
012760         MOVE WE2-SIGN-OUT   TO D1-TGTEXP-SIGN
012770         MOVE WE2-AMOUNT-OUT TO D1-TGTEXP-AMT
012780*        EXPENSE VARIANCE (RULE 3)
012790*        ACTUAL TOTAL EXPENSES MINUS TARGET EXPENSES.
012800         MOVE WS-PLE-EXPENSE-VARIANCE (PL-IDX) TO WE-AMOUNT-IN
012810         PERFORM 4000-EDIT-MONEY
012820         MOVE WE-SIGN-OUT   TO D1-EXPVAR-SIGN
012830         MOVE WE-AMOUNT-OUT TO D1-EXPVAR-AMT

012840*        ONE BLANK LINE BETWEEN MONTHS; AT-EOP RE-PRINTS THE
012850*        HEADING WHEN A PAGE BREAK FALLS IN THE MIDDLE OF PART 1.
012860         WRITE PRTLINE FROM P1-DETAIL-LINE
012870             AFTER ADVANCING 2 LINES
012880             AT EOP PERFORM 3050-PART1-HEADING
012890         END-WRITE
012900         ADD 1 TO WS-LINES-PRINTED
012910     END-IF.

012920 3020-PART1-WRITE-TOTAL.
012930*    SAME EIGHT COLUMNS AS 3010 ABOVE, BUT SOURCED FROM ENTRY 13
012940*    (THE ANNUAL RUNNING TOTAL) INSTEAD OF THE CURRENT MONTH.
012950*    REVENUE
012960*        COPIED STRAIGHT FROM MONTHDATA, NO DERIVATION.
012970     MOVE WS-PLE-REVENUE (13)          TO WE-AMOUNT-IN.
012980     PERFORM 4000-EDIT-MONEY.
012990     MOVE WE-SIGN-OUT   TO T1-REVENUE-SIGN.
013000     MOVE WE-AMOUNT-OUT TO T1-REVENUE-AMT.
013010*    TARGET REVENUE
013020*        COPIED STRAIGHT FROM MONTHDATA, NO DERIVATION.
013030     MOVE WS-PLE-TARGET-REVENUE (13)   TO WE-AMOUNT-IN.
013040     PERFORM 4000-EDIT-MONEY.
013050     MOVE WE-SIGN-OUT   TO T1-TGTREV-SIGN.
013060     MOVE WE-AMOUNT-OUT TO T1-TGTREV-AMT.
013070*    REVENUE VARIANCE (RULE 2)
013080*        ACTUAL REVENUE MINUS TARGET REVENUE.
013090     MOVE WS-PLE-REVENUE-VARIANCE (13) TO WE-AMOUNT-IN.
013100     PERFORM 4000-EDIT-MONEY.
013110     MOVE WE-SIGN-OUT   TO T1-REVVAR-SIGN.
013120     MOVE WE-AMOUNT-OUT TO T1-REVVAR-AMT.
013130*    COST OF GOODS SOLD
013140*        COPIED STRAIGHT FROM MONTHDATA, NO DERIVATION.
013150     MOVE WS-PLE-COGS (13)             TO WE-AMOUNT-IN.
013160     PERFORM 4000-EDIT-MONEY.
013170     MOVE WE-SIGN-OUT   TO T1-COGS-SIGN.
013180     MOVE WE-AMOUNT-OUT TO T1-COGS-AMT.
013190*    GROSS PROFIT (RULE 4, INFORMATIONAL)
013200*        REVENUE MINUS COGS - DOES NOT FEED NET PROFIT.
013210     MOVE WS-PLE-GROSS-PROFIT (13)     TO WE-AMOUNT-IN.
013220     PERFORM 4000-EDIT-MONEY.
013230     MOVE WE-SIGN-OUT   TO T1-GP-SIGN.
013240     MOVE WE-AMOUNT-OUT TO T1-GP-AMT.
013250*    TOTAL EXPENSES (RULE 1)
013260*        SUM OF THE FIVE MONTHDATA EXPENSE FIELDS.
013270     MOVE WS-PLE-TOTAL-EXPENSES (13)   TO WE-AMOUNT-IN.
013280     PERFORM 4000-EDIT-MONEY.
013290     MOVE WE-SIGN-OUT   TO T1-TOTEXP-SIGN.
013300     MOVE WE-AMOUNT-OUT TO T1-TOTEXP-AMT.
013310*    TARGET EXPENSES - NARROWER COLUMN, USES THE SMALL EDIT
013320*        COPIED STRAIGHT FROM MONTHDATA, NO DERIVATION.
013330     MOVE WS-PLE-TARGET-EXPENSES (13)  TO WE2-AMOUNT-IN.
013340     PERFORM 4010-EDIT-MONEY-SMALL.
013350     MOVE WE2-SIGN-OUT   TO T1-TGTEXP-SIGN.
013360     MOVE WE2-AMOUNT-OUT TO T1-TGTEXP-AMT.
013370*    EXPENSE VARIANCE (RULE 3)
013380*        ACTUAL TOTAL EXPENSES MINUS TARGET EXPENSES.
013390     MOVE WS-PLE-EXPENSE-VARIANCE (13) TO WE-AMOUNT-IN.
013400     PERFORM 4000-EDIT-MONEY.
013410     MOVE WE-SIGN-OUT   TO T1-EXPVAR-SIGN.
013420     MOVE WE-AMOUNT-OUT TO T1-EXPVAR-AMT.

013430     WRITE PRTLINE FROM P1-TOTAL-LINE
013440         AFTER ADVANCING 3 LINES.
013450     ADD 1 TO WS-LINES-PRINTED.

013460 3050-PART1-HEADING.
013470*    A FRESH PAGE, COMPANY TITLE AND TWO-ROW COLUMN HEADING -
013480*    WS-PCTR1 IS PART 1'S OWN PAGE COUNTER, SEPARATE FROM PART 2'S.
013490     ADD 1 TO WS-PCTR1.
013500     MOVE WS-PCTR1 TO O-PCTR.
013510*    TOP OF A NEW PAGE - DATE/BUSINESS NAME LINE.
013520     WRITE PRTLINE FROM COMPANY-TITLE
013530         AFTER ADVANCING PAGE.
013540*    PROGRAM-ID/PART-LABEL/PAGE-NUMBER LINE.
013550     WRITE PRTLINE FROM COMPANY-TITLE-2
013560         AFTER ADVANCING 1 LINE.
013570*    COLUMN-HEADING ROW ONE (THE GROUP LABELS).
013580     WRITE PRTLINE FROM P1-COLUMN-HEADING-1
013590         AFTER ADVANCING 2 LINES.
013600*    COLUMN-HEADING ROW TWO (THE FIELD LABELS).
013610     WRITE PRTLINE FROM P1-COLUMN-HEADING-2
013620         AFTER ADVANCING 1 LINE.

013630*****************************************************************
013640*  3100 SERIES - PART 2: MONTH, PROFITABILITY, TAX, PROJECTIONS. *
013650*                                                                 *
013660*  PART 2 IS A SEPARATE PAGE SEQUENCE FROM PART 1 - IT OPENS WITH  *
013670*  ITS OWN PAGE-TOP HEADING AND ITS OWN PAGE COUNTER (WS-PCTR2)   *
013680*  RATHER THAN PICKING UP PART 1'S PAGE NUMBERING WHERE IT LEFT   *
013690*  OFF.                                                           *
013700*                                                                 *
013710*  REWRITTEN UNDER CBL-0844 TO NOTE WHY: THE CONTROLLER'S OFFICE   *
013720*  WANTS EACH PART SELF-CONTAINED ON ITS OWN PAGE RUN SO A PAGE    *
013730*  FROM PART 2 CAN BE PULLED AND FILED WITHOUT ANY PART 1 PAGES    *
013740*  MIXED INTO THE SAME NUMBERING SEQUENCE.                        *
013750*****************************************************************
013760 3100-PRINT-PART2.
013770*    PART 2 PICKS UP WHERE PART 1 LEFT OFF - NET PROFIT, MARGIN
013780*    PERCENT, TAXES, AFTER-TAX PROFIT AND THE GROWTH PROJECTIONS.
013790*    RUNS ON ITS OWN PAGE SEQUENCE, STARTING A NEW PAGE 1.
013800     MOVE 'PART 2 OF 2 - PROFITABILITY, TAX AND PROJECTIONS   '
013810         TO O-PART-LABEL.
013820     PERFORM 3150-PART2-HEADING.

013830     PERFORM 3110-PART2-ONE-MONTH
013840         VARYING PL-IDX FROM 1 BY 1
013850         UNTIL PL-IDX > 12.

013860*    SAME ALL-MONTHS-ONLY RULE AS PART 1'S TOTAL LINE.
013870     IF VAL-FILTER-ALL                                            CBL-0758
013880         SET PL-IDX TO 13
013890         PERFORM 3120-PART2-WRITE-TOTAL
013900     END-IF.

013910 3110-PART2-ONE-MONTH.
013920*    ALL SIX MONEY COLUMNS HERE ARE NARROW ENOUGH FOR THE SMALL
013930*    EDIT PARAGRAPH - PART 2 NEVER HAS A NUMBER AS WIDE AS
013940*    REVENUE OR TOTAL EXPENSES ON PART 1.
013950     IF WS-PLE-PRINT-SW (PL-IDX) = 'Y'
013960         MOVE WS-PLE-MONTH-LABEL (PL-IDX) TO D2-MONTH
013970*        NET PROFIT (RULE 5)
013980*        REVENUE MINUS TOTAL EXPENSES, NOT GROSS PROFIT.
013990         MOVE WS-PLE-NET-PROFIT (PL-IDX)  TO WE2-AMOUNT-IN
014000         PERFORM 4010-EDIT-MONEY-SMALL
014010         MOVE WE2-SIGN-OUT   TO D2-NP-SIGN
014020         MOVE WE2-AMOUNT-OUT TO D2-NP-AMT
014030*        MARGIN PERCENT (RULE 6) - BLANKED OUT ON A ZERO-REVENUE
014040*        MONTH RATHER THAN PRINTING A MEANINGLESS DIVIDE RESULT.
014050         IF WS-PLE-MARGIN-VALID-SW (PL-IDX) = 'Y'
014060             MOVE WS-PLE-MARGIN-PCT (PL-IDX) TO D2-MARGIN-PCT
014070         ELSE
014080             MOVE ZERO TO D2-MARGIN-PCT
014090         END-IF
014100*        TAXES (RULE 7)
014110*        ZERO WHEN NET PROFIT IS NOT POSITIVE.
014120         MOVE WS-PLE-TAXES (PL-IDX)       TO WE2-AMOUNT-IN
014130         PERFORM 4010-EDIT-MONEY-SMALL
014140         MOVE WE2-SIGN-OUT   TO D2-TAX-SIGN
014150         MOVE WE2-AMOUNT-OUT TO D2-TAX-AMT
014160*        AFTER-TAX PROFIT (RULE 8)
014170*        NET PROFIT MINUS TAXES.
014180         MOVE WS-PLE-AFTER-TAX (PL-IDX)   TO WE2-AMOUNT-IN
014190         PERFORM 4010-EDIT-MONEY-SMALL
014200         MOVE WE2-SIGN-OUT   TO D2-AT-SIGN
014210         MOVE WE2-AMOUNT-OUT TO D2-AT-AMT
014220*        PROJECTED REVENUE (RULE 9)
014230*        REVENUE GROWN BY THE PARAMETER GROWTH RATE.
014240         MOVE WS-PLE-PROJ-REVENUE (PL-IDX) TO WE2-AMOUNT-IN
014250         PERFORM 4010-EDIT-MONEY-SMALL
014260         MOVE WE2-SIGN-OUT   TO D2-PR-SIGN
014270         MOVE WE2-AMOUNT-OUT TO D2-PR-AMT
014280*        PROJECTED EXPENSES (RULE 9)
014290*        TOTAL EXPENSES GROWN BY THE SAME GROWTH RATE.
014300         MOVE WS-PLE-PROJ-EXPENSES (PL-IDX) TO WE2-AMOUNT-IN
014310         PERFORM 4010-EDIT-MONEY-SMALL
014320         MOVE WE2-SIGN-OUT   TO D2-PE-SIGN
014330         MOVE WE2-AMOUNT-OUT TO D2-PE-AMT
014340*        PROJECTED NET PROFIT (RULE 9)
014350*        PROJECTED REVENUE MINUS PROJECTED EXPENSES.
014360         MOVE WS-PLE-PROJ-NET-PROFIT (PL-IDX) TO WE2-AMOUNT-IN
014370         PERFORM 4010-EDIT-MONEY-SMALL
014380         MOVE WE2-SIGN-OUT   TO D2-PNP-SIGN
014390         MOVE WE2-AMOUNT-OUT TO D2-PNP-AMT

014400*        SAME PAGE-BREAK HANDLING AS PART 1'S DETAIL LINE.
014410         WRITE PRTLINE FROM P2-DETAIL-LINE
014420             AFTER ADVANCING 2 LINES
014430             AT EOP PERFORM 3150-PART2-HEADING
014440         END-WRITE
014450         ADD 1 TO WS-LINES-PRINTED
014460     END-IF.

014470 3120-PART2-WRITE-TOTAL.
014480*    SAME SIX COLUMNS AS 3110 ABOVE, SOURCED FROM ENTRY 13.  THE
014490*    MARGIN PERCENT COLUMN PRINTS BLANK HERE - SEE 3300 BELOW.
014500*    NET PROFIT (RULE 5)
014510*        REVENUE MINUS TOTAL EXPENSES, NOT GROSS PROFIT.
014520     MOVE WS-PLE-NET-PROFIT (13)         TO WE2-AMOUNT-IN.
014530     PERFORM 4010-EDIT-MONEY-SMALL.
014540     MOVE WE2-SIGN-OUT   TO T2-NP-SIGN.
014550     MOVE WE2-AMOUNT-OUT TO T2-NP-AMT.
014560*    TAXES (RULE 7)
014570*        ZERO WHEN NET PROFIT IS NOT POSITIVE.
014580     MOVE WS-PLE-TAXES (13)              TO WE2-AMOUNT-IN.
014590     PERFORM 4010-EDIT-MONEY-SMALL.
014600     MOVE WE2-SIGN-OUT   TO T2-TAX-SIGN.
014610     MOVE WE2-AMOUNT-OUT TO T2-TAX-AMT.
014620*    AFTER-TAX PROFIT (RULE 8)
014630*        NET PROFIT MINUS TAXES.
014640     MOVE WS-PLE-AFTER-TAX (13)          TO WE2-AMOUNT-IN.
014650     PERFORM 4010-EDIT-MONEY-SMALL.
014660     MOVE WE2-SIGN-OUT   TO T2-AT-SIGN.
014670     MOVE WE2-AMOUNT-OUT TO T2-AT-AMT.
014680*    PROJECTED REVENUE (RULE 9)
014690*        REVENUE GROWN BY THE PARAMETER GROWTH RATE.
014700     MOVE WS-PLE-PROJ-REVENUE (13)       TO WE2-AMOUNT-IN.
014710     PERFORM 4010-EDIT-MONEY-SMALL.
014720     MOVE WE2-SIGN-OUT   TO T2-PR-SIGN.
014730     MOVE WE2-AMOUNT-OUT TO T2-PR-AMT.
014740*    PROJECTED EXPENSES (RULE 9)
014750*        TOTAL EXPENSES GROWN BY THE SAME GROWTH RATE.
014760     MOVE WS-PLE-PROJ-EXPENSES (13)      TO WE2-AMOUNT-IN.
014770     PERFORM 4010-EDIT-MONEY-SMALL.
014780     MOVE WE2-SIGN-OUT   TO T2-PE-SIGN.
014790     MOVE WE2-AMOUNT-OUT TO T2-PE-AMT.
014800*    PROJECTED NET PROFIT (RULE 9)
014810*        PROJECTED REVENUE MINUS PROJECTED EXPENSES.
014820     MOVE WS-PLE-PROJ-NET-PROFIT (13)    TO WE2-AMOUNT-IN.
014830     PERFORM 4010-EDIT-MONEY-SMALL.
014840     MOVE WE2-SIGN-OUT   TO T2-PNP-SIGN.
014850     MOVE WE2-AMOUNT-OUT TO T2-PNP-AMT.

014860     WRITE PRTLINE FROM P2-TOTAL-LINE
014870         AFTER ADVANCING 3 LINES.
014880     ADD 1 TO WS-LINES-PRINTED.

014890 3150-PART2-HEADING.
014900*    WS-PCTR2 IS PART 2'S OWN PAGE COUNTER - PART 2 STARTS BACK
014910*    AT PAGE 1, IT DOES NOT CONTINUE PART 1'S PAGE NUMBERING.
014920     ADD 1 TO WS-PCTR2.
014930     MOVE WS-PCTR2 TO O-PCTR.
014940*    TOP OF A NEW PAGE - DATE/BUSINESS NAME LINE.
014950     WRITE PRTLINE FROM COMPANY-TITLE
014960         AFTER ADVANCING PAGE.
014970*    PROGRAM-ID/PART-LABEL/PAGE-NUMBER LINE.
014980     WRITE PRTLINE FROM COMPANY-TITLE-2
014990         AFTER ADVANCING 1 LINE.
015000*    COLUMN-HEADING ROW ONE.
015010     WRITE PRTLINE FROM P2-COLUMN-HEADING-1
015020         AFTER ADVANCING 2 LINES.
015030*    COLUMN-HEADING ROW TWO.
015040     WRITE PRTLINE FROM P2-COLUMN-HEADING-2
015050         AFTER ADVANCING 1 LINE.

015060*****************************************************************
015070*  3300 - BUILDS ENTRY 13 (THE ANNUAL TOTAL LINE).  EVERY MONEY  *
015080*  COLUMN WAS ALREADY SUMMED BY 1700-ACCUMULATE AS EACH MONTH    *
015090*  WAS READ; A PERCENTAGE DOES NOT SUM MEANINGFULLY ACROSS       *
015100*  MONTHS SO THE CONTROLLER ASKED THAT IT BE LEFT BLANK HERE.    *
015110*****************************************************************
015120 3300-BUILD-TOTAL-ENTRY.
015130*    ENTRY 13'S MONEY FIELDS ARE ALREADY SUMMED (1700-ACCUMULATE) -
015140*    ALL THIS PARAGRAPH SETS IS THE ROW LABEL AND THE MARGIN-
015150*    VALID SWITCH, SO 3110-PART2-ONE-MONTH PRINTS A BLANK % HERE.
015160     MOVE 'Total' TO WS-PLE-MONTH-LABEL (13).
015170     MOVE 'N'      TO WS-PLE-MARGIN-VALID-SW (13).

015180*****************************************************************
015190*  4000 SERIES - SHARED CURRENCY EDIT.  SPLITS THE SIGN FROM THE *
015200*  MAGNITUDE SO A NEGATIVE AMOUNT PRINTS WITH A LEADING MINUS IN *
015210*  FRONT OF THE FLOATING DOLLAR SIGN (E.G. -$12.50), WHICH NO    *
015220*  SINGLE PICTURE CLAUSE CAN DO.                                 *
015230*                                                                 *
015240*  TWO COPIES OF THIS LOGIC EXIST (4000 AND 4010) SOLELY BECAUSE  *
015250*  THEY RUN AGAINST TWO DIFFERENT PARAMETER AREAS - SEE THE       *
015260*  WS-EDIT-PARMS-SMALL COMMENT ABOVE FOR WHY A SECOND COPY WAS    *
015270*  NEEDED INSTEAD OF JUST WIDENING THE FIRST.                     *
015280*****************************************************************
015290 4000-EDIT-MONEY.
015300*    NEGATIVE GOES TO ITS OWN SIGN BYTE AND THE MAGNITUDE IS
015310*    FLIPPED POSITIVE BEFORE IT GOES THROUGH THE FLOATING-$
015320*    PICTURE - FUNCTION ABS AND INTRINSIC FUNCTIONS IN GENERAL
015330*    ARE NOT USED IN THIS SHOP'S CODE.
015340*    NEGATIVE - SIGN BYTE GETS THE MINUS, MAGNITUDE IS FLIPPED.
015350     IF WE-AMOUNT-IN < ZERO
015360         MOVE '-' TO WE-SIGN-OUT
015370         COMPUTE WE-ABS-AMOUNT = WE-AMOUNT-IN * -1
015380*    ZERO OR POSITIVE - SIGN BYTE IS A BLANK, AMOUNT PASSES
015390*    STRAIGHT THROUGH UNCHANGED.
015400     ELSE
015410         MOVE SPACE TO WE-SIGN-OUT
015420         MOVE WE-AMOUNT-IN TO WE-ABS-AMOUNT
015430     END-IF.
015440*    THE FLOATING-$ PICTURE IN WE-AMOUNT-OUT DOES THE REST.
015450     MOVE WE-ABS-AMOUNT TO WE-AMOUNT-OUT.

015460 4010-EDIT-MONEY-SMALL.
015470*    IDENTICAL LOGIC TO 4000 ABOVE, JUST AGAINST THE SECOND
015480*    PARAMETER AREA - KEPT SEPARATE SO PART 1 AND PART 2 CAN BOTH
015490*    BE MID-EDIT AT ONCE WITHOUT ONE OVERWRITING THE OTHER'S WORK.
015500*    NEGATIVE BRANCH.
015510     IF WE2-AMOUNT-IN < ZERO
015520         MOVE '-' TO WE2-SIGN-OUT
015530         COMPUTE WE2-ABS-AMOUNT = WE2-AMOUNT-IN * -1
015540*    ZERO-OR-POSITIVE BRANCH.
015550     ELSE
015560         MOVE SPACE TO WE2-SIGN-OUT
015570         MOVE WE2-AMOUNT-IN TO WE2-ABS-AMOUNT
015580     END-IF.
015590*    FLOATING-$ PICTURE FINISHES THE EDIT.
015600     MOVE WE2-ABS-AMOUNT TO WE2-AMOUNT-OUT.

015610*****************************************************************
015620*  9000 - READ ONE MONTHDATA RECORD.                             *
015630*                                                                 *
015640*  SPLIT OUT OF 1500-MAINLINE SO IT CAN BE PERFORMED BOTH AS THE  *
015650*  PRIMING READ IN 1000-INIT AND AS THE LOOP READ AT 1500-EXIT -  *
015660*  STANDARD READ-AHEAD SHAPE FOR A PRIMED PERFORM ... UNTIL LOOP. *
015670*****************************************************************
015680 9000-READ-MONTH.
015690*    ONE CALL PER MONTHDATA RECORD - AT-END FLIPS MORE-RECS SO
015700*    1500-MAINLINE'S GOVERNING PERFORM FALLS OUT OF THE LOOP.
015710     READ MONTH-FILE
015720         AT END
015730             MOVE 'NO' TO MORE-RECS
015740     END-READ.

015750*****************************************************************
015760*  3900 SERIES - PL-REPORT STEP 4: TRAILER AND CLOSE.            *
015770*                                                                 *
015780*  LAST STEP OF THE RUN - NO PARAGRAPH BELOW THIS SERIES IS       *
015790*  PERFORMED AGAIN ONCE 3950 HAS WRITTEN THE TRAILER LINE.        *
015800*****************************************************************
015810 3900-CLOSING.
015820*    TRAILER GOES OUT BEFORE ANY FILE CLOSES, SO TRAILER-LINE
015830*    STILL HAS A GOOD COPY OF PRTLINE TO WRITE FROM.
015840     PERFORM 3950-LOG-CONTROL-TOTALS.
015850     CLOSE PARAMS-FILE.
015860     CLOSE MONTH-FILE.
015870     CLOSE PRTOUT.

015880 3950-LOG-CONTROL-TOTALS.
015890*    CONTROL TOTALS, ADDED UNDER CBL-0650, EXPANDED UNDER CBL-0844 -
015900*    WS-MONTHS-READ IS THE TRUE RECORD COUNT FROM MONTHDATA,
015910*    INCLUDING ANY EXCESS 13TH-AND-UP RECORD SKIPPED BY CBL-0744 -
015920*    IT IS NOT THE SAME NUMBER AS "MONTHS ACTUALLY CALCULATED",
015930*    WHICH IS CAPPED AT 12 BY THE TABLE SIZE.  WS-LINES-PRINTED
015940*    COUNTS EVERY LINE WRITTEN TO PRTOUT ACROSS BOTH REPORT PARTS
015950*    PLUS THIS TRAILER LINE ITSELF, SO THE TWO COUNTS TOGETHER
015960*    LET OPERATIONS RECONCILE THE JOB'S SYSOUT AGAINST THE
015970*    PRINTED REPORT'S PAGE COUNT WITHOUT OPENING EITHER ONE.
015980*    PRINTED TRAILER AND CONSOLE DISPLAY CARRY THE SAME TWO
015990*    CONTROL COUNTS SO OPERATIONS CAN CHECK THE SYSOUT AGAINST
016000*    THE PRINTED REPORT WITHOUT OPENING THE REPORT ITSELF.
016010     MOVE WS-MONTHS-READ   TO TR-MONTHS-READ.
016020     MOVE WS-LINES-PRINTED TO TR-LINES-PRINTED.
016030     WRITE PRTLINE FROM TRAILER-LINE                              CBL-0650
016040         AFTER ADVANCING 3 LINES.
016050     DISPLAY 'CBLPLR01 - MONTHS READ: '   WS-MONTHS-READ
016060             '  LINES PRINTED: ' WS-LINES-PRINTED.
